000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID.      RMJVCAP4.
000400       AUTHOR.          D W CHIN.
000500       INSTALLATION.    ROADS OPERATIONS - INFORMATION SYSTEMS.
000600       DATE-WRITTEN.    04 MAR 1991.
000700       DATE-COMPILED.
000800       SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000900      *DESCRIPTION : JOINS EACH RETAINED JOB TO THE CREW CAPABILITY
001000      *              TABLE ON STANDARD JOB CODE AND SETS THE CAN-DO,
001100      *              NEEDS-CHECK AND HIGH-SPEED FLAGS IN WK-RMJCTL.
001200      *              THE CAPABILITY TABLE IS SEARCHED IN MEMORY - IT
001300      *              IS NOT KEPT AS AN INDEXED FILE.  CALLED ONCE PER
001400      *              RUN BY RMJVBAT0, AFTER THE REFERENCE DATE FILTER.
001500      *______________________________________________________________
001600      * HISTORY OF MODIFICATION:
001700      *================================================================
001800      * RMJ008 04/03/91  DWC    INITIAL VERSION.
001900      *----------------------------------------------------------------*
002000      * RMJ011 12/02/95  DWC    RECOGNISE "NO CREW" (AFTER TRIM/UPPER)
002100      *                         AS CANNOT-DO, NOT JUST A BLANK VALUE -
002200      *                         DEPOT SUPERVISORS WERE TYPING THE WORDS
002300      *                         IN INSTEAD OF LEAVING THE CELL BLANK.
002400      *----------------------------------------------------------------*
002500      * RMJ017 25/09/97  PLT    ADDED THE HIGH-SPEED-ZONE FLAG - RTA
002600      *                         WANT SITES OVER 80KM/H IDENTIFIED ON
002700      *                         THE LISTING, INFORMATION ONLY.
002800      *----------------------------------------------------------------*
002810      * RMJ032 03/09/02  MAW    e-REQ 5190 - DEPOT ASKED WHETHER "NO
002820      *                         CREW AVAILABLE" IS CAUGHT AS CANNOT-DO.
002830      *                         CONFIRMED THE EXISTING 8-CHARACTER
002840      *                         "NO CREW " PREFIX TEST ALREADY MATCHES
002850      *                         IT - NO CODE CHANGE REQUIRED.
002860      *----------------------------------------------------------------*
002870      * RMJ044 02/06/05  JKR    RMJ032 WAS WRONG - THE 8-CHAR PREFIX
002880      *                         TEST ALSO CAUGHT "NO CREW AVAILABLE" AND
002890      *                         ANY OTHER TEXT STARTING "NO CREW ", WHICH
002891      *                         SHOULD BE AN ORDINARY CAN-DO CAPABILITY.
002892      *                         REPLACED WITH A TRIM-THEN-EXACT-EQUALS
002893      *                         TEST (B105-TRIM-CAP-TEXT) PER e-REQ 5848.
002895      *----------------------------------------------------------------*
002900       EJECT
003000       ENVIRONMENT DIVISION.
003100      *********************
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-AS400.
003400       OBJECT-COMPUTER. IBM-AS400.
003500       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003600               UPSI-0 IS UPSI-SWITCH-0
003700               ON STATUS IS U0-ON
003800               OFF STATUS IS U0-OFF.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100       EJECT
004200       DATA DIVISION.
004300       FILE SECTION.
004400      ***************
004500       WORKING-STORAGE SECTION.
004600      ************************
004700       01  WK-C-COMMON.
004800           COPY RMJCOMN.
004810       77  WS-JOB-SCAN-IDX             PIC 9(04) COMP.
004820       77  WS-SCAN-IDX                 PIC 9(02) COMP.
005200       01  WS-CAP-TEXT-WORK            PIC X(30).
005300       01  WS-CAP-TEXT-CHARS REDEFINES WS-CAP-TEXT-WORK
005400                                     PIC X OCCURS 30 TIMES.
005500      *        CHAR-BY-CHAR VIEW USED TO SCAN FOR '<' OR '>' ANYWHERE
005600      *        IN THE CAPABILITY TEXT
005700       01  WS-SPEED-WORK               PIC X(05).
005800       01  WS-SPEED-NUMERIC REDEFINES WS-SPEED-WORK PIC 9(05).
005900      *        NUMERIC VIEW OF THE SPEED ZONE TEXT - ONLY TRUSTED
006000      *        AFTER WS-SPEED-WORK HAS TESTED IS NUMERIC
006100       77  WS-CAP-FOUND-SW             PIC X(01).
006200           88  WS-CAP-FOUND                    VALUE "Y".
006210       77  WS-CAP-START-POS            PIC 9(02) COMP.
006220       77  WS-CAP-END-POS              PIC 9(02) COMP.
006230       77  WS-CAP-TRIM-LEN             PIC 9(02) COMP.
006240      *        START/END/LENGTH OF THE CAPABILITY TEXT WITH LEADING
006245      *        AND TRAILING BLANKS STRIPPED OFF - USED SO "NO CREW"
006246      *        IS MATCHED EXACTLY AND NOT AS A PREFIX (RMJ044).
006250       01  WS-JOBCODE-WORK             PIC X(10).
006260       01  WS-JOBCODE-CHARS REDEFINES WS-JOBCODE-WORK
006270                                     PIC X OCCURS 10 TIMES.
006280      *        CHARACTER VIEW NOT ACTUALLY SCANNED, KEPT FOR
006290      *        CONSISTENCY WITH THE OTHER RMJ PROGRAMS' WORK AREAS
006300       EJECT
006400       LINKAGE SECTION.
006500      ****************
006600       01  WK-RMJCTL.
006700           COPY RMJLNK.
006800       EJECT
006900       PROCEDURE DIVISION USING WK-RMJCTL.
007000      ********************************
007100       MAIN-MODULE.
007200           MOVE 0 TO WK-RMJCTL-CANDO-COUNT WK-RMJCTL-CANNOTDO-COUNT
007300                      WK-RMJCTL-NEEDSCHK-COUNT WK-RMJCTL-HISPEED-COUNT.
007400           PERFORM A100-CHECK-ALL-JOBS THRU A199-EXIT.
007500           GOBACK.
007600       EJECT
007700      *----------------------------------------------------------------*
007800       A100-CHECK-ALL-JOBS.
007900      *----------------------------------------------------------------*
008000           PERFORM A110-CHECK-ONE-JOB THRU A110-EXIT
008100               VARYING WS-JOB-SCAN-IDX FROM 1 BY 1
008200               UNTIL WS-JOB-SCAN-IDX > WK-RMJCTL-JOB-COUNT.
008300       A199-EXIT.
008400           EXIT.
008500      *----------------------------------------------------------------*
008600       A110-CHECK-ONE-JOB.
008700      *----------------------------------------------------------------*
008800           IF NOT WK-RMJJOB-RETAINED(WS-JOB-SCAN-IDX)
008900               GO TO A110-EXIT
009000           END-IF.
009100           PERFORM B100-DERIVE-CANDO THRU B199-EXIT.
009200           PERFORM C100-DERIVE-HISPEED THRU C199-EXIT.
009300       A110-EXIT.
009400           EXIT.
009500       EJECT
009600      *----------------------------------------------------------------*
009700      * B1NN - LOOK UP THE CAPABILITY TABLE ON STANDARD JOB AND DERIVE
009800      *        THE CAN-DO / NEEDS-CHECK FLAGS FOR THE CURRENT JOB
009900      * (WS-JOB-SCAN-IDX).
010000      *----------------------------------------------------------------*
010100       B100-DERIVE-CANDO.
010200      *----------------------------------------------------------------*
010300           MOVE "N" TO WS-CAP-FOUND-SW.
010400           PERFORM B110-SEARCH-CAPABILITY THRU B119-EXIT.
010500           IF NOT WS-CAP-FOUND
010600               MOVE SPACES TO WS-CAP-TEXT-WORK
010700           ELSE
010800               MOVE WK-RMJCAP-INTERNAL(WS-SCAN-IDX) TO WS-CAP-TEXT-WORK
010900           END-IF.
011000           INSPECT WS-CAP-TEXT-WORK CONVERTING
011100               "abcdefghijklmnopqrstuvwxyz"
011200               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011300           IF WS-CAP-TEXT-WORK = SPACES
011400               MOVE "N" TO WK-RMJJOB-CANDO-SW(WS-JOB-SCAN-IDX)
011410               MOVE "N" TO WK-RMJJOB-NEEDSCHK-SW(WS-JOB-SCAN-IDX)
011420               ADD 1 TO WK-RMJCTL-CANNOTDO-COUNT
011430               GO TO B199-EXIT
011440           END-IF.
011450           PERFORM B105-TRIM-CAP-TEXT THRU B105-EXIT.
011460           IF WS-CAP-TRIM-LEN = 7
011470               AND WS-CAP-TEXT-WORK(WS-CAP-START-POS:7) = "NO CREW"
011480               MOVE "N" TO WK-RMJJOB-CANDO-SW(WS-JOB-SCAN-IDX)
011490               MOVE "N" TO WK-RMJJOB-NEEDSCHK-SW(WS-JOB-SCAN-IDX)
011495               ADD 1 TO WK-RMJCTL-CANNOTDO-COUNT
011496               GO TO B199-EXIT
011497           END-IF.
012000           MOVE "Y" TO WK-RMJJOB-CANDO-SW(WS-JOB-SCAN-IDX).
012100           ADD 1 TO WK-RMJCTL-CANDO-COUNT.
012200           MOVE "N" TO WK-RMJJOB-NEEDSCHK-SW(WS-JOB-SCAN-IDX).
012300           PERFORM B120-SCAN-FOR-CONDITIONAL
012400               VARYING WS-SCAN-IDX FROM 1 BY 1
012500               UNTIL WS-SCAN-IDX > 30
012600                   OR WK-RMJJOB-NEEDS-CHECK(WS-JOB-SCAN-IDX).
012700           IF WK-RMJJOB-NEEDS-CHECK(WS-JOB-SCAN-IDX)
012800               ADD 1 TO WK-RMJCTL-NEEDSCHK-COUNT
012900           END-IF.
013000       B199-EXIT.
013100           EXIT.
013110      *----------------------------------------------------------------*
013120      * B105 - STRIP LEADING/TRAILING BLANKS OFF WS-CAP-TEXT-WORK SO
013130      *        "NO CREW" CAN BE TESTED FOR EXACT EQUALITY, NOT JUST AS
013140      *        THE FIRST 8 CHARACTERS OF A LONGER STRING (RMJ044).
013150      *----------------------------------------------------------------*
013160       B105-TRIM-CAP-TEXT.
013170      *----------------------------------------------------------------*
013180           PERFORM VARYING WS-CAP-START-POS FROM 1 BY 1
013190               UNTIL WS-CAP-START-POS > 30
013200                   OR WS-CAP-TEXT-CHARS(WS-CAP-START-POS) NOT = SPACE.
013210           PERFORM VARYING WS-CAP-END-POS FROM 30 BY -1
013220               UNTIL WS-CAP-END-POS < 1
013230                   OR WS-CAP-TEXT-CHARS(WS-CAP-END-POS) NOT = SPACE.
013240           COMPUTE WS-CAP-TRIM-LEN =
013250               WS-CAP-END-POS - WS-CAP-START-POS + 1.
013260       B105-EXIT.
013270           EXIT.
013280      *----------------------------------------------------------------*
013300       B110-SEARCH-CAPABILITY.
013400      *----------------------------------------------------------------*
013500           PERFORM B115-COMPARE-ONE-CAP
013600               VARYING WS-SCAN-IDX FROM 1 BY 1
013700               UNTIL WS-SCAN-IDX > WK-RMJCTL-CAP-COUNT
013800                   OR WS-CAP-FOUND.
013900           IF WS-CAP-FOUND
014000               SUBTRACT 1 FROM WS-SCAN-IDX
014100           END-IF.
014200       B119-EXIT.
014300           EXIT.
014400      *----------------------------------------------------------------*
014500       B115-COMPARE-ONE-CAP.
014600      *----------------------------------------------------------------*
014700           IF WK-RMJCAP-JOB-CODE(WS-SCAN-IDX)
014800                   = WK-RMJJOB-STD-JOB(WS-JOB-SCAN-IDX)
014900               MOVE "Y" TO WS-CAP-FOUND-SW
015000           END-IF.
015100      *----------------------------------------------------------------*
015200       B120-SCAN-FOR-CONDITIONAL.
015300      *----------------------------------------------------------------*
015400           IF WS-CAP-TEXT-CHARS(WS-SCAN-IDX) = "<"
015500               OR WS-CAP-TEXT-CHARS(WS-SCAN-IDX) = ">"
015600               MOVE "Y" TO WK-RMJJOB-NEEDSCHK-SW(WS-JOB-SCAN-IDX)
015650           END-IF.
015700       EJECT
015800      *----------------------------------------------------------------*
015900      * C1NN - DERIVE THE INFORMATIONAL HIGH-SPEED-ZONE FLAG FOR THE
016000      *        CURRENT JOB (WS-JOB-SCAN-IDX).
016100      *----------------------------------------------------------------*
016200       C100-DERIVE-HISPEED.
016300      *----------------------------------------------------------------*
016400           MOVE "N" TO WK-RMJJOB-HISPEED-SW(WS-JOB-SCAN-IDX).
016500           MOVE WK-RMJJOB-SPEED-ZONE(WS-JOB-SCAN-IDX) TO WS-SPEED-WORK.
016600           IF WS-SPEED-WORK IS NUMERIC
016700               IF WS-SPEED-NUMERIC > 80
016800                   MOVE "Y" TO WK-RMJJOB-HISPEED-SW(WS-JOB-SCAN-IDX)
016900                   ADD 1 TO WK-RMJCTL-HISPEED-COUNT
017000               END-IF
017100           END-IF.
017200       C199-EXIT.
017300           EXIT.
017400      ******************************************************************
017500      *************** END OF PROGRAM SOURCE - RMJVCAP4 ****************
017600      ******************************************************************
