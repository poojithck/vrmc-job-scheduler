000100      *****************************************************************
000200      * RMJLNK.CPYBK
000300      * SHARED CONTROL BLOCK FOR THE ROAD MAINTENANCE JOB PRIORITY
000400      * SUITE (RMJ).  RMJVBAT0 BUILDS THIS IN WORKING-STORAGE AND
000500      * PASSES IT BY REFERENCE ON EVERY CALL TO THE STEP PROGRAMS
000600      * RMJVLOD1/RMJVLGA2/RMJVFLT3/RMJVCAP4/RMJVPRI5/RMJVOUT6, WHICH
000700      * EACH COPY IT INTO THEIR OWN LINKAGE SECTION.  THE JOB,
000800      * CAPABILITY AND LGA-MAPPING TABLES ARE HELD HERE, IN MEMORY,
000900      * FOR THE LIFE OF THE RUN - THEY ARE NOT RE-READ FROM DISK.
001000      *****************************************************************
001100      * HISTORY OF MODIFICATION:
001200      *****************************************************************
001300      * TAG    DATE      DEV    DESCRIPTION
001400      *------- --------- ------ ----------------------------------------
001500      * RMJ006 11/07/92  DWC    INITIAL VERSION - JOB AND CAPABILITY
001600      *                         TABLES ONLY, NO AREA MAPPING YET.
001700      *---------------------------------------------------------------*
001800      * RMJ007 11/07/92  DWC    ADDED THE LGA-MAPPING TABLE AND ITS
001900      *                         MATCH/DUPLICATE COUNTERS.
002000      *---------------------------------------------------------------*
002100      * RMJ015 19/11/96  PLT    WK-RMJCTL-JOB-TABLE ENLARGED FROM 800
002200      *                         TO 2000 ENTRIES - DEPOT AMALGAMATION
002300      *                         DOUBLED THE SIZE OF A TYPICAL RUN.
002400      *     SM1TY1*  10  WK-RMJCTL-JOB-ENTRY OCCURS 800 TIMES
002500      *---------------------------------------------------------------*
002600      * RMJ023 08/02/99  SKL    Y2K - WK-RMJCTL-REF-DATETIME-KEY AND
002700      *                         WK-RMJJOB-DUE-KEY CONFIRMED 4-DIGIT
002800      *                         CENTURY (9(14) = CCYYMMDDHHMMSS),
002900      *                         NO CHANGE NEEDED - NOTED FOR THE FILE.
003000      *---------------------------------------------------------------*
003010      * RMJ041 27/10/04  MAW    e-REQ 5702 - REVIEWED THE 2000-ENTRY
003020      *                         JOB TABLE AND 200-ENTRY LGA TABLE
003030      *                         AGAINST CURRENT RUN VOLUMES - BOTH
003040      *                         STILL HAVE HEADROOM, NO RESIZE NEEDED.
003050      *---------------------------------------------------------------*
003100          05  WK-RMJCTL-CONTROL.
003200              10  WK-RMJCTL-REF-DATE-TEXT      PIC X(22).
003300      *                                REFERENCE DATE PARAMETER, AS
003400      *                                SUPPLIED FOR THE RUN, TEXT FORM
003500              10  WK-RMJCTL-REF-DATETIME-KEY   PIC 9(14).
003600      *                                REFERENCE DATE PARSED TO
003700      *                                CCYYMMDDHHMMSS - FILTER LOWER
003800      *                                BOUND, INCLUSIVE
003900              10  WK-RMJCTL-JOB-COUNT          PIC 9(07) COMP.
004000      *                                JOB RECORDS LOADED
004100              10  WK-RMJCTL-CAP-COUNT          PIC 9(07) COMP.
004200      *                                CAPABILITY RECORDS LOADED
004300              10  WK-RMJCTL-LGA-COUNT          PIC 9(07) COMP.
004400      *                                LGA-MAPPING RECORDS LOADED
004500      *                                (AFTER DEDUPLICATION)
004600              10  WK-RMJCTL-RETAINED-COUNT     PIC 9(07) COMP.
004700      *                                JOBS SURVIVING THE REFERENCE
004800      *                                DATE FILTER
004900              10  WK-RMJCTL-CANDO-COUNT        PIC 9(07) COMP.
005000              10  WK-RMJCTL-CANNOTDO-COUNT     PIC 9(07) COMP.
005100              10  WK-RMJCTL-NEEDSCHK-COUNT     PIC 9(07) COMP.
005200              10  WK-RMJCTL-HISPEED-COUNT      PIC 9(07) COMP.
005300              10  WK-RMJCTL-HAZARD-COUNT       PIC 9(07) COMP.
005400              10  WK-RMJCTL-REPAIRS-COUNT      PIC 9(07) COMP.
005500              10  WK-RMJCTL-SURVEY-COUNT       PIC 9(07) COMP.
005600              10  WK-RMJCTL-MATCHED-LGA-COUNT  PIC 9(07) COMP.
005700              10  WK-RMJCTL-UNMATCH-LGA-COUNT  PIC 9(07) COMP.
005800              10  WK-RMJCTL-DUP-LGA-COUNT      PIC 9(07) COMP.
005900              10  WK-RMJCTL-PRIORITY-COUNT     PIC 9(07) COMP.
006000      *                                DISTINCT PRIORITY GROUPS BUILT
006100      *                                BY RMJVPRI5, FOR THE SUMMARY
006200              10  WK-RMJCTL-LGA-PRESENT-SW     PIC X(01).
006300                  88  WK-RMJCTL-LGA-FILE-GIVEN         VALUE "Y".
006400              10  WK-RMJCTL-ERROR-SW           PIC X(01).
006500                  88  WK-RMJCTL-FATAL-ERROR            VALUE "Y".
006600              10  WK-RMJCTL-ERROR-TEXT         PIC X(60).
006700      *                                NAMES THE OFFENDING VALUE WHEN
006800      *                                WK-RMJCTL-FATAL-ERROR IS SET
006900              10  FILLER                       PIC X(20).
007000      *
007100      *  JOB TABLE - ONE ENTRY PER RMJJOB-RECORD LOADED, CARRIED
007200      *  THROUGH EVERY STEP PROGRAM AND ENRICHED AS IT GOES
007300      *
007400          05  WK-RMJCTL-JOB-TABLE.
007500              10  WK-RMJCTL-JOB-ENTRY OCCURS 2000 TIMES
007600                      INDEXED BY WK-RMJCTL-JOB-IDX.
007700                  15  WK-RMJJOB-JOB-ID         PIC X(10).
007800                  15  WK-RMJJOB-PARENT-TYPE    PIC X(10).
007900                      88  WK-RMJJOB-IS-HAZARD          VALUE "HAZARD".
008000                      88  WK-RMJJOB-IS-REPAIRS         VALUE "REPAIRS".
008100                      88  WK-RMJJOB-IS-SURVEY          VALUE "SURVEY".
008200                  15  WK-RMJJOB-STD-JOB        PIC X(10).
008300                  15  WK-RMJJOB-LOCATION       PIC X(30).
008400                  15  WK-RMJJOB-ROAD           PIC X(30).
008500                  15  WK-RMJJOB-LGA            PIC X(25).
008600                  15  WK-RMJJOB-SPEED-ZONE     PIC X(05).
008700                  15  WK-RMJJOB-DUE-TEXT       PIC X(22).
008800                  15  WK-RMJJOB-DUE-KEY        PIC 9(14).
008900      *                                DERIVED, SORTABLE, SET BY
009000      *                                RMJVLOD1 FROM WK-RMJJOB-DUE-TEXT
009100                  15  WK-RMJJOB-AREA           PIC X(20).
009200      *                                SET BY RMJVLGA2, BLANK IF
009300      *                                UNMAPPED OR NO MAPPING FILE
009400                  15  WK-RMJJOB-RETAIN-SW      PIC X(01) VALUE "Y".
009500                      88  WK-RMJJOB-RETAINED            VALUE "Y".
009600      *                                SET TO "N" BY RMJVFLT3 FOR
009700      *                                JOBS BEFORE THE REFERENCE DATE
009800                  15  WK-RMJJOB-CANDO-SW       PIC X(01).
009900                      88  WK-RMJJOB-CAN-DO              VALUE "Y".
010000                  15  WK-RMJJOB-NEEDSCHK-SW    PIC X(01).
010100                      88  WK-RMJJOB-NEEDS-CHECK         VALUE "Y".
010200                  15  WK-RMJJOB-HISPEED-SW     PIC X(01).
010300                      88  WK-RMJJOB-HIGH-SPEED          VALUE "Y".
010400                  15  WK-RMJJOB-TYPE-RANK      PIC 9(01).
010500      *                                1=HAZARD 2=REPAIRS 3=SURVEY
010600      *                                9=JOB TYPE NOT IN RANK TABLE
010700                  15  WK-RMJJOB-PRIORITY       PIC S9(05).
010800      *                                SET BY RMJVPRI5; -1 = CANNOT
010900      *                                DO INTERNALLY
011000                  15  FILLER                   PIC X(10).
011100      *
011200      *  CAPABILITY TABLE - LOADED ONCE BY RMJVLOD1, SEARCHED BY
011300      *  RMJVCAP4 ON WK-RMJJOB-STD-JOB - NOT AN INDEXED FILE
011400      *
011500          05  WK-RMJCTL-CAP-TABLE.
011600              10  WK-RMJCTL-CAP-ENTRY OCCURS 500 TIMES
011700                      INDEXED BY WK-RMJCTL-CAP-IDX.
011800                  15  WK-RMJCAP-JOB-CODE       PIC X(10).
011900                  15  WK-RMJCAP-INTERNAL       PIC X(30).
012000                  15  FILLER                   PIC X(10).
012100      *
012200      *  LGA-MAPPING TABLE - LOADED AND DEDUPLICATED BY RMJVLGA2,
012300      *  SEARCHED ON THE CLEANED KEY - NOT AN INDEXED FILE
012400      *
012500          05  WK-RMJCTL-LGA-TABLE.
012600              10  WK-RMJCTL-LGA-ENTRY OCCURS 200 TIMES
012700                      INDEXED BY WK-RMJCTL-LGA-IDX.
012800                  15  WK-RMJLGA-CLEAN-KEY      PIC X(25).
012900      *                                LGA NAME, WHITESPACE STRIPPED
013000      *                                AND UPPERCASED
013100                  15  WK-RMJLGA-AREA           PIC X(20).
013200                  15  FILLER                   PIC X(05).
