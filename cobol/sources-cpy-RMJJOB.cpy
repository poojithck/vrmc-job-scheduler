000100      *****************************************************************
000200      * RMJJOB.CPYBK
000300      * I-O FORMAT: JOB RECORD, FROM FILE RMJJOBS (ROAD MAINT JOBS FILE)
000400      * ONE RECORD PER MAINTENANCE JOB - HAZARD/REPAIRS/SURVEY - AS
000500      * HANDED DOWN FROM THE WORKS SCHEDULING SPREADSHEET.
000600      *****************************************************************
000700      * HISTORY OF MODIFICATION:
000800      *****************************************************************
000900      * TAG    DATE      DEV    DESCRIPTION
001000      *------- --------- ------ ----------------------------------------
001100      * RMJ001 04/03/91  DWC    INITIAL VERSION - FIXED-WIDTH EQUIVALENT
001200      *                         OF THE WORKS SCHEDULING EXPORT.
001300      *---------------------------------------------------------------*
001400      * RMJ009 17/06/94  DWC    WIDENED RMJJOB-LOCATION FROM 20 TO 30 -
001500      *                         SUBURB + STREET NO LONGER FITTING.
001600      *     SM1TY1*    06  RMJJOB-LOCATION      PIC X(20).
001700      *---------------------------------------------------------------*
001800      * RMJ017 25/09/97  PLT    ADDED RMJJOB-SPEED-ZONE - RTA WANT THE
001900      *                         SIGN-POSTED LIMIT CARRIED WITH THE JOB
002000      *                         SO CREW PLANNING CAN FLAG >80KM/H SITES.
002100      *---------------------------------------------------------------*
002110      * RMJ039 28/01/03  MAW    e-REQ 5301 - CONFIRMED RMJJOB-LGA AT
002120      *                         X(25) STILL MATCHES THE LONGEST COUNCIL
002130      *                         NAME ON THE GAZETTE EXTRACT AFTER THE
002140      *                         2003 AMALGAMATIONS - NO WIDTH CHANGE
002150      *                         REQUIRED.
002160      *---------------------------------------------------------------*
002200          05  RMJJOB-RECORD                PIC X(170).
002300      *
002400      *  I-O FORMAT: RMJJOBR  FROM FILE RMJJOBS
002500      *
002600          05  RMJJOBR  REDEFINES RMJJOB-RECORD.
002700              06  RMJJOB-JOB-ID            PIC X(10).
002800      *                                UNIQUE JOB IDENTIFIER
002900              06  RMJJOB-PARENT-TYPE       PIC X(10).
003000      *                                JOB CATEGORY
003100                  88  RMJJOB-IS-HAZARD             VALUE "HAZARD".
003200                  88  RMJJOB-IS-REPAIRS            VALUE "REPAIRS".
003300                  88  RMJJOB-IS-SURVEY             VALUE "SURVEY".
003400              06  RMJJOB-STD-JOB           PIC X(10).
003500      *                                STANDARD JOB CODE - JOIN KEY
003600      *                                TO THE CREW CAPABILITY TABLE
003700              06  RMJJOB-LOCATION          PIC X(30).
003800      *                                FREE TEXT LOCATION / SUBURB
003900              06  RMJJOB-ROAD              PIC X(30).
004000      *                                ROAD NAME
004100              06  RMJJOB-LGA               PIC X(25).
004200      *                                LOCAL GOVERNMENT AREA - MAY BE
004300      *                                BLANK ON THE INCOMING EXTRACT
004400              06  RMJJOB-SPEED-ZONE        PIC X(05).
004500      *                                SIGN-POSTED SPEED LIMIT, TEXT -
004600      *                                MAY BE BLANK OR NON-NUMERIC
004700              06  RMJJOB-DUE-TEXT          PIC X(22).
004800      *                                DUE DATE/TIME AS TEXT, E.G.
004900      *                                01/07/2024 11:26:45 AM
005000              06  FILLER                   PIC X(28).
