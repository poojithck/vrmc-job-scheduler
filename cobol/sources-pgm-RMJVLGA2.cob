000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID.      RMJVLGA2.
000400       AUTHOR.          D W CHIN.
000500       INSTALLATION.    ROADS OPERATIONS - INFORMATION SYSTEMS.
000600       DATE-WRITTEN.    11 JUL 1992.
000700       DATE-COMPILED.
000800       SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000900      *DESCRIPTION : LOADS AND CLEANS THE LGA-TO-AREA MAPPING FILE AND
001000      *              USES IT TO SET THE OPERATIONAL AREA ON EVERY JOB
001100      *              IN WK-RMJCTL.  ONLY CALLED BY RMJVBAT0 WHEN THE
001200      *              RMJLGAS FILE IS PRESENT FOR THE RUN - WHEN IT IS
001300      *              NOT SUPPLIED, RMJVBAT0 LEAVES AREA BLANK ITSELF
001400      *              AND DOES NOT CALL THIS PROGRAM.
001500      *______________________________________________________________
001600      * HISTORY OF MODIFICATION:
001700      *================================================================
001800      * RMJ007 11/07/92  DWC    INITIAL VERSION.
001900      *----------------------------------------------------------------*
002000      * RMJ012 03/04/95  DWC    DUPLICATE MAPPING KEYS NOW REPORTED AS
002100      *                         A WARNING INSTEAD OF SILENTLY OVERWRITING
002200      *                         THE FIRST ENTRY - GOSFORD/WYONG MERGE
002300      *                         EXTRACT HAD THREE DUPLICATE LGA NAMES.
002400      *----------------------------------------------------------------*
002500      * RMJ019 25/09/97  PLT    KEY CLEANING NOW STRIPS EMBEDDED SPACES
002600      *                         AS WELL AS LEADING/TRAILING - "MID
002700      *                         COAST" AND "MIDCOAST" WERE MATCHING AS
002800      *                         TWO DIFFERENT AREAS.
002900      *----------------------------------------------------------------*
002910      * RMJ034 12/02/04  MAW    e-REQ 5601 - 2004 COUNCIL BOUNDARY REVIEW
002920      *                         RENAMED SEVERAL LGAs.  CONFIRMED THE
002930      *                         EXISTING STRIP/UPPERCASE CLEAN-KEY LOGIC
002940      *                         HANDLES THE RENAMED ENTRIES - NO CODE
002950      *                         CHANGE REQUIRED.
002960      *----------------------------------------------------------------*
003000       EJECT
003100       ENVIRONMENT DIVISION.
003200      *********************
003300       CONFIGURATION SECTION.
003400       SOURCE-COMPUTER. IBM-AS400.
003500       OBJECT-COMPUTER. IBM-AS400.
003600       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003700               UPSI-0 IS UPSI-SWITCH-0
003800               ON STATUS IS U0-ON
003900               OFF STATUS IS U0-OFF.
004000       INPUT-OUTPUT SECTION.
004100       FILE-CONTROL.
004200           SELECT RMJLGAS ASSIGN TO DATABASE-RMJLGAS
004300               ORGANIZATION IS SEQUENTIAL
004400               FILE STATUS IS WK-C-FILE-STATUS.
004500       EJECT
004600       DATA DIVISION.
004700       FILE SECTION.
004800      ***************
004900       FD  RMJLGAS
005000           LABEL RECORDS ARE OMITTED
005100           DATA RECORD IS RMJLGA-REC.
005200       01  RMJLGA-REC.
005300           COPY RMJLGA.
005400       EJECT
005500       WORKING-STORAGE SECTION.
005600      ************************
005700       01  WK-C-COMMON.
005800           COPY RMJCOMN.
005900       01  WS-LGA-CLEAN-AREA.
006000           05  WS-LGA-NAME-WORK        PIC X(25).
006100           05  WS-LGA-NAME-CHARS REDEFINES WS-LGA-NAME-WORK
006200                                     PIC X OCCURS 25 TIMES.
006300           05  WS-LGA-CLEAN-KEY        PIC X(25).
006400           05  WS-LGA-CLEAN-CHARS REDEFINES WS-LGA-CLEAN-KEY
006500                                     PIC X OCCURS 25 TIMES.
006600       77  WS-LGA-OUT-LEN              PIC 9(02) COMP.
006700       77  WS-LGA-SCAN-IDX             PIC 9(02) COMP.
006800       77  WS-LGA-FOUND-SW             PIC X(01).
006900           88  WS-LGA-FOUND                 VALUE "Y".
007000       77  WS-JOB-SCAN-IDX             PIC 9(04) COMP.
007150       01  WS-DUPKEY-MSG-WORK          PIC X(25).
007160       01  WS-DUPKEY-MSG-CHARS REDEFINES WS-DUPKEY-MSG-WORK
007170                                     PIC X OCCURS 25 TIMES.
007180      *        CHARACTER VIEW NOT ACTUALLY SCANNED, KEPT FOR
007190      *        CONSISTENCY WITH THE KEY-CLEANING WORK AREAS ABOVE
007200       EJECT
007300       LINKAGE SECTION.
007400      ****************
007500       01  WK-RMJCTL.
007600           COPY RMJLNK.
007700       EJECT
007800       PROCEDURE DIVISION USING WK-RMJCTL.
007900      ********************************
008000       MAIN-MODULE.
008100           MOVE "Y" TO WK-RMJCTL-LGA-PRESENT-SW.
008200           MOVE 0 TO WK-RMJCTL-LGA-COUNT WK-RMJCTL-DUP-LGA-COUNT
008300                      WK-RMJCTL-MATCHED-LGA-COUNT
008400                      WK-RMJCTL-UNMATCH-LGA-COUNT.
008500           SET WK-RMJCTL-LGA-IDX TO 1.
008600           PERFORM A100-OPEN-FILES THRU A199-EXIT.
008700           IF WK-RMJCTL-FATAL-ERROR
008800               GO TO Z000-END-PROGRAM
008900           END-IF.
009000           PERFORM B100-LOAD-LGA-TABLE THRU B199-EXIT.
009100           PERFORM C100-ENRICH-JOBS THRU C199-EXIT.
009200           PERFORM Z000-END-PROGRAM THRU Z099-EXIT.
009300           GOBACK.
009400       EJECT
009500      *----------------------------------------------------------------*
009600       A100-OPEN-FILES.
009700      *----------------------------------------------------------------*
009800           OPEN INPUT RMJLGAS.
009900           IF NOT WK-C-SUCCESSFUL
010000               DISPLAY "RMJVLGA2 - OPEN FILE ERROR - RMJLGAS"
010100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010200               MOVE "Y" TO WK-RMJCTL-ERROR-SW
010300               MOVE "RMJLGAS FILE OPEN FAILED" TO WK-RMJCTL-ERROR-TEXT
010400           END-IF.
010500       A199-EXIT.
010600           EXIT.
010700      *----------------------------------------------------------------*
010800       B100-LOAD-LGA-TABLE.
010900      *----------------------------------------------------------------*
011000           MOVE "N" TO WK-C-AT-END.
011100           PERFORM B110-READ-ONE-LGA THRU B119-EXIT
011200               UNTIL WK-C-END-OF-TABLE.
011300       B199-EXIT.
011400           EXIT.
011500      *----------------------------------------------------------------*
011600       B110-READ-ONE-LGA.
011700      *----------------------------------------------------------------*
011800           READ RMJLGAS
011900               AT END
012000                   MOVE "Y" TO WK-C-AT-END
012100               NOT AT END
012200                   PERFORM B120-PROCESS-LGA THRU B129-EXIT
012300           END-READ.
012400       B119-EXIT.
012500           EXIT.
012600      *----------------------------------------------------------------*
012700       B120-PROCESS-LGA.
012800      *----------------------------------------------------------------*
012900           MOVE RMJLGA-NAME TO WS-LGA-NAME-WORK.
013000           PERFORM D100-CLEAN-LGA-KEY THRU D100-EXIT.
013100           IF WS-LGA-OUT-LEN = 0
013200               GO TO B129-EXIT
013300           END-IF.
013400           MOVE "N" TO WS-LGA-FOUND-SW.
013500           PERFORM D200-SEARCH-LGA-TABLE THRU D200-EXIT.
013600           IF WS-LGA-FOUND
013700               ADD 1 TO WK-RMJCTL-DUP-LGA-COUNT
013800               DISPLAY "RMJVLGA2 - WARNING - DUPLICATE LGA KEY - "
013900                   WS-LGA-CLEAN-KEY
014000               GO TO B129-EXIT
014100           END-IF.
014200           IF WK-RMJCTL-LGA-COUNT NOT < 200
014300               MOVE "Y" TO WK-RMJCTL-ERROR-SW
014400               MOVE "LGA-MAPPING TABLE FULL - OVER 200 ON INPUT"
014500                   TO WK-RMJCTL-ERROR-TEXT
014600               GO TO B129-EXIT
014700           END-IF.
014800           MOVE WS-LGA-CLEAN-KEY TO WK-RMJLGA-CLEAN-KEY
014850                                         (WK-RMJCTL-LGA-IDX).
014900           MOVE RMJLGA-AREA TO WK-RMJLGA-AREA(WK-RMJCTL-LGA-IDX).
015000           ADD 1 TO WK-RMJCTL-LGA-COUNT.
015100           SET WK-RMJCTL-LGA-IDX UP BY 1.
015200       B129-EXIT.
015300           EXIT.
015400       EJECT
015500      *----------------------------------------------------------------*
015600       C100-ENRICH-JOBS.
015700      *----------------------------------------------------------------*
015800           PERFORM C110-ENRICH-ONE-JOB THRU C110-EXIT
015900               VARYING WS-JOB-SCAN-IDX FROM 1 BY 1
016000               UNTIL WS-JOB-SCAN-IDX > WK-RMJCTL-JOB-COUNT.
016100       C199-EXIT.
016200           EXIT.
016300      *----------------------------------------------------------------*
016400       C110-ENRICH-ONE-JOB.
016500      *----------------------------------------------------------------*
016600           MOVE WK-RMJJOB-LGA(WS-JOB-SCAN-IDX) TO WS-LGA-NAME-WORK.
016700           PERFORM D100-CLEAN-LGA-KEY THRU D100-EXIT.
016800           MOVE SPACES TO WK-RMJJOB-AREA(WS-JOB-SCAN-IDX).
016900           IF WS-LGA-OUT-LEN = 0
017000               ADD 1 TO WK-RMJCTL-UNMATCH-LGA-COUNT
017100               GO TO C110-EXIT
017200           END-IF.
017300           MOVE "N" TO WS-LGA-FOUND-SW.
017400           PERFORM D200-SEARCH-LGA-TABLE THRU D200-EXIT.
017500           IF WS-LGA-FOUND
017600               MOVE WK-RMJLGA-AREA(WK-RMJCTL-LGA-IDX)
017700                   TO WK-RMJJOB-AREA(WS-JOB-SCAN-IDX)
017800               ADD 1 TO WK-RMJCTL-MATCHED-LGA-COUNT
017900           ELSE
018000               ADD 1 TO WK-RMJCTL-UNMATCH-LGA-COUNT
018100           END-IF.
018200       C110-EXIT.
018300           EXIT.
018400       EJECT
018500      *----------------------------------------------------------------*
018600      * D100 - CLEAN A RAW LGA NAME IN WS-LGA-NAME-WORK INTO A KEY WITH
018700      *        ALL WHITESPACE REMOVED AND UPPERCASED, IN WS-LGA-CLEAN-KEY
018800      *----------------------------------------------------------------*
018900       D100-CLEAN-LGA-KEY.
019000      *----------------------------------------------------------------*
019100           INSPECT WS-LGA-NAME-WORK CONVERTING
019200               "abcdefghijklmnopqrstuvwxyz"
019300               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019400           MOVE SPACES TO WS-LGA-CLEAN-KEY.
019500           MOVE 0 TO WS-LGA-OUT-LEN.
019600           PERFORM D110-STRIP-ONE-CHAR
019700               VARYING WS-LGA-SCAN-IDX FROM 1 BY 1
019800               UNTIL WS-LGA-SCAN-IDX > 25.
019900       D100-EXIT.
020000           EXIT.
020100      *----------------------------------------------------------------*
020200       D110-STRIP-ONE-CHAR.
020300      *----------------------------------------------------------------*
020400           IF WS-LGA-NAME-CHARS(WS-LGA-SCAN-IDX) NOT = SPACE
020500               ADD 1 TO WS-LGA-OUT-LEN
020600               MOVE WS-LGA-NAME-CHARS(WS-LGA-SCAN-IDX)
020700                   TO WS-LGA-CLEAN-CHARS(WS-LGA-OUT-LEN)
020800           END-IF.
020900      *----------------------------------------------------------------*
021000       D200-SEARCH-LGA-TABLE.
021100      *----------------------------------------------------------------*
021200           SET WK-RMJCTL-LGA-IDX TO 1.
021300           PERFORM D210-COMPARE-ONE-LGA
021400               VARYING WK-RMJCTL-LGA-IDX FROM 1 BY 1
021500               UNTIL WK-RMJCTL-LGA-IDX > WK-RMJCTL-LGA-COUNT
021600                   OR WS-LGA-FOUND.
021700           IF WS-LGA-FOUND
021800               SET WK-RMJCTL-LGA-IDX DOWN BY 1
021900           END-IF.
022000       D200-EXIT.
022100           EXIT.
022200      *----------------------------------------------------------------*
022300       D210-COMPARE-ONE-LGA.
022400      *----------------------------------------------------------------*
022500           IF WK-RMJLGA-CLEAN-KEY(WK-RMJCTL-LGA-IDX) = WS-LGA-CLEAN-KEY
022600               MOVE "Y" TO WS-LGA-FOUND-SW
022700           END-IF.
022800       EJECT
022900      *----------------------------------------------------------------*
023000       Z000-END-PROGRAM.
023100      *----------------------------------------------------------------*
023200           CLOSE RMJLGAS.
023300       Z099-EXIT.
023400           EXIT.
023500      ******************************************************************
023600      *************** END OF PROGRAM SOURCE - RMJVLGA2 ****************
023700      ******************************************************************
