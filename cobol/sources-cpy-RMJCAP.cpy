000100      *****************************************************************
000200      * RMJCAP.CPYBK
000300      * I-O FORMAT: CAPABILITY RECORD, FROM FILE RMJCAPS (INTERNAL
000400      * CREW CAPABILITY REFERENCE).  HELD IN MEMORY BY RMJVCAP4 - NOT
000500      * AN INDEXED FILE - THE REFERENCE TABLE IS SMALL ENOUGH TO LOAD
000600      * ONCE PER RUN AND SEARCHED BY STANDARD JOB CODE.
000700      *****************************************************************
000800      * HISTORY OF MODIFICATION:
000900      *****************************************************************
001000      * TAG    DATE      DEV    DESCRIPTION
001100      *------- --------- ------ ----------------------------------------
001200      * RMJ002 04/03/91  DWC    INITIAL VERSION.
001300      *---------------------------------------------------------------*
001400      * RMJ011 12/02/95  DWC    CAPABILITY-INTERNAL WIDENED FROM 20 TO
001500      *                         30 - CONDITIONAL TEXT LIKE "< 80 KM/H
001600      *                         ZONES ONLY" WAS BEING TRUNCATED.
001700      *     SM1TY1*    06  RMJCAP-INTERNAL      PIC X(20).
001800      *---------------------------------------------------------------*
001810      * RMJ037 19/07/03  MAW    e-REQ 5461 - CONFIRMED RMJCAP-JOB-CODE
001820      *                         AT X(10) STILL COVERS THE NEW STANDARD
001830      *                         JOB CODE SCHEME ADOPTED THIS YEAR - NO
001840      *                         WIDTH CHANGE REQUIRED.
001850      *---------------------------------------------------------------*
001860      * RMJ047 02/06/05  JKR    WIDENED RMJCAP-RECORD FROM X(40) TO
001870      *                         X(45) AND ADDED A 5-BYTE FILLER ON THE
001880      *                         END, SAME AS THE OTHER RMJ COPYBOOKS -
001890      *                         GIVES ROOM FOR A FUTURE FIELD WITHOUT
001891      *                         ANOTHER RECORD-WIDTH CHANGE.
001892      *---------------------------------------------------------------*
001900          05  RMJCAP-RECORD                PIC X(45).
002000      *
002100      *  I-O FORMAT: RMJCAPR  FROM FILE RMJCAPS
002200      *
002300          05  RMJCAPR  REDEFINES RMJCAP-RECORD.
002400              06  RMJCAP-JOB-CODE          PIC X(10).
002500      *                                STANDARD JOB CODE - MATCH KEY
002600              06  RMJCAP-INTERNAL          PIC X(30).
002700      *                                CAPABILITY TEXT - BLANK OR
002800      *                                'NO CREW' MEANS CANNOT DO;
002900      *                                TEXT CONTAINING '<' OR '>'
003000      *                                MEANS CONDITIONAL - NEEDS A
003100      *                                MANUAL CAPABILITY CHECK
003110              06  FILLER                   PIC X(05).
