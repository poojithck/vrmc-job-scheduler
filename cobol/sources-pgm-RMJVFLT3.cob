000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID.      RMJVFLT3.
000400       AUTHOR.          D W CHIN.
000500       INSTALLATION.    ROADS OPERATIONS - INFORMATION SYSTEMS.
000600       DATE-WRITTEN.    04 MAR 1991.
000700       DATE-COMPILED.
000800       SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000900      *DESCRIPTION : PARSES THE RUN'S REFERENCE DATE PARAMETER AND
001000      *              MARKS EVERY JOB IN WK-RMJCTL WHOSE DUE DATE/TIME
001100      *              FALLS BEFORE IT AS NOT RETAINED.  JOBS DUE
001200      *              EXACTLY AT THE REFERENCE DATE/TIME ARE KEPT.
001300      *              CALLED ONCE PER RUN BY RMJVBAT0, AFTER THE JOB
001400      *              AND CAPABILITY TABLES ARE LOADED.
001500      *______________________________________________________________
001600      * HISTORY OF MODIFICATION:
001700      *================================================================
001800      * RMJ008 04/03/91  DWC    INITIAL VERSION.
001900      *----------------------------------------------------------------*
002000      * RMJ020 25/09/97  PLT    REFERENCE DATE SUPPLIED WITHOUT A TIME
002100      *                         PORTION NOW DEFAULTS TO MIDNIGHT OF
002200      *                         THAT DAY RATHER THAN BEING REJECTED.
002300      *----------------------------------------------------------------*
002400      * RMJ022 08/02/99  SKL    Y2K - REFERENCE DATE 2-DIGIT YEARS ARE
002500      *                         NOW FORCED TO 20YY, SAME AS RMJVLOD1.
002600      *----------------------------------------------------------------*
002610      * RMJ033 11/11/03  MAW    e-REQ 5544 - TESTED A REFERENCE DATE OF
002620      *                         29/02/2004 AHEAD OF THE LEAP YEAR - THE
002630      *                         DD/MM/CCYY PARSE ALREADY HANDLES IT, NO
002640      *                         CODE CHANGE REQUIRED, RESULT DOCUMENTED.
002650      *----------------------------------------------------------------*
002660      * RMJ046 02/06/05  JKR    SAME D310/D320 MINIMUM-LENGTH FIX AS
002670      *                         RMJVLOD1 (RMJ045) - THIS COPY OF THE
002680      *                         SLASH-DATE PARSE HAD THE SAME ONE-SHORT
002690      *                         < 18 / < 16 GUARDS.  CHANGED TO < 19 AND
002691      *                         < 17 PER e-REQ 5848.
002692      *----------------------------------------------------------------*
002700       EJECT
002800       ENVIRONMENT DIVISION.
002900      *********************
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER. IBM-AS400.
003200       OBJECT-COMPUTER. IBM-AS400.
003300       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003400               UPSI-0 IS UPSI-SWITCH-0
003500               ON STATUS IS U0-ON
003600               OFF STATUS IS U0-OFF.
003700       INPUT-OUTPUT SECTION.
003800       FILE-CONTROL.
003900       EJECT
004000       DATA DIVISION.
004100       FILE SECTION.
004200      ***************
004300       WORKING-STORAGE SECTION.
004400      ************************
004500       01  WK-C-COMMON.
004600           COPY RMJCOMN.
004700       77  WS-JOB-SCAN-IDX             PIC 9(04) COMP.
004900       01  WS-REFDATE-WORK             PIC X(22).
005000       01  WS-REFDATE-PARTS REDEFINES WS-REFDATE-WORK.
005100      *        FIXED VIEW USED ONLY TO DISPLAY THE PARSED REFERENCE
005200      *        DATE BACK TO THE OPERATOR ON A FATAL PARSE ERROR
005300           05  WS-RD-DD-MM-YY          PIC X(10).
005400           05  FILLER                  PIC X(12).
005500       01  WS-JOBID-WORK               PIC X(10).
005600       01  WS-JOBID-CHARS REDEFINES WS-JOBID-WORK
005700                                     PIC X OCCURS 10 TIMES.
005800      *        CHARACTER VIEW USED WHEN BUILDING DISPLAY MESSAGES -
005900      *        KEPT FOR CONSISTENCY WITH THE OTHER RMJ PROGRAMS
006100      *
006200      *  THE PARSE WORKING STORAGE BELOW MIRRORS RMJVLOD1'S D1NN
006300      *  PARAGRAPHS - KEPT SEPARATE AS THIS PROGRAM ONLY EVER PARSES
006400      *  THE ONE REFERENCE DATE VALUE, NOT A WHOLE TABLE OF THEM.
006500      *
006600       01  WS-DATE-PARSE-AREA.
006700           05  WS-DP-INPUT             PIC X(22).
006800           05  WS-DP-TRIM              PIC X(22).
006900           05  WS-DP-TRIM-LEN          PIC 9(02) COMP.
007000           05  WS-DP-START             PIC 9(02) COMP.
007100           05  WS-DP-END               PIC 9(02) COMP.
007200           05  WS-DP-REM-LEN           PIC 9(02) COMP.
007300           05  WS-DP-DD                PIC 9(02).
007400           05  WS-DP-MM                PIC 9(02).
007500           05  WS-DP-YY                PIC 9(02).
007600           05  WS-DP-CCYY              PIC 9(04).
007700           05  WS-DP-HH                PIC 9(02).
007800           05  WS-DP-MIN               PIC 9(02).
007900           05  WS-DP-SS                PIC 9(02).
008000           05  WS-DP-AMPM              PIC X(02).
008100           05  WS-DP-ERROR-SW          PIC X(01).
008200               88  WS-DP-ERROR                  VALUE "Y".
008300           05  WS-DP-KEY               PIC 9(14).
008400           05  WS-DP-REMAINDER         PIC X(22).
008500       01  WS-DP-REMAINDER-VIEW REDEFINES WS-DP-REMAINDER.
008600           05  WS-DP-RV-HH             PIC X(02).
008700           05  FILLER                  PIC X(01).
008800           05  WS-DP-RV-MIN            PIC X(02).
008900           05  FILLER                  PIC X(01).
009000           05  WS-DP-RV-SS             PIC X(02).
009100           05  FILLER                  PIC X(01).
009200           05  WS-DP-RV-AMPM           PIC X(02).
009300           05  FILLER                  PIC X(13).
009400       01  WS-DP-REMAINDER-VIEW2 REDEFINES WS-DP-REMAINDER.
009500           05  WS-DP-RV2-HH            PIC X(02).
009600           05  FILLER                  PIC X(01).
009700           05  WS-DP-RV2-MIN           PIC X(02).
009800           05  FILLER                  PIC X(01).
009900           05  WS-DP-RV2-AMPM          PIC X(02).
010000           05  FILLER                  PIC X(15).
010100       EJECT
010200       LINKAGE SECTION.
010300      ****************
010400       01  WK-RMJCTL.
010500           COPY RMJLNK.
010600       EJECT
010700       PROCEDURE DIVISION USING WK-RMJCTL.
010800      ********************************
010900       MAIN-MODULE.
011000           MOVE 0 TO WK-RMJCTL-RETAINED-COUNT.
011100           MOVE WK-RMJCTL-REF-DATE-TEXT TO WS-DP-INPUT.
011200           PERFORM D100-PARSE-DATE-TEXT THRU D100-EXIT.
011300           IF WS-DP-ERROR
011400               MOVE "Y" TO WK-RMJCTL-ERROR-SW
011500               STRING "UNPARSEABLE REFERENCE DATE, VALUE="
011600                   WK-RMJCTL-REF-DATE-TEXT DELIMITED BY SIZE
011700                   INTO WK-RMJCTL-ERROR-TEXT
011800               GO TO Z000-END-PROGRAM
011900           END-IF.
012000           MOVE WS-DP-KEY TO WK-RMJCTL-REF-DATETIME-KEY.
012100           PERFORM B100-FILTER-JOBS THRU B199-EXIT.
012200       Z000-END-PROGRAM.
012300           GOBACK.
012400       EJECT
012500      *----------------------------------------------------------------*
012600       B100-FILTER-JOBS.
012700      *----------------------------------------------------------------*
012800           PERFORM B110-FILTER-ONE-JOB
012900               VARYING WS-JOB-SCAN-IDX FROM 1 BY 1
013000               UNTIL WS-JOB-SCAN-IDX > WK-RMJCTL-JOB-COUNT.
013100       B199-EXIT.
013200           EXIT.
013300      *----------------------------------------------------------------*
013400       B110-FILTER-ONE-JOB.
013500      *----------------------------------------------------------------*
013600           IF WK-RMJJOB-DUE-KEY(WS-JOB-SCAN-IDX)
013700                   NOT LESS THAN WK-RMJCTL-REF-DATETIME-KEY
013800               MOVE "Y" TO WK-RMJJOB-RETAIN-SW(WS-JOB-SCAN-IDX)
013900               ADD 1 TO WK-RMJCTL-RETAINED-COUNT
014000           ELSE
014100               MOVE "N" TO WK-RMJJOB-RETAIN-SW(WS-JOB-SCAN-IDX)
014200           END-IF.
014300       EJECT
014400      *----------------------------------------------------------------*
014500      * D1NN - REFERENCE DATE/TIME TEXT PARSER - SAME ACCEPTED FORMATS
014600      * AS RMJVLOD1'S DUE DATE PARSER.  SEE THAT PROGRAM FOR THE FULL
014700      * HISTORY OF FORMAT SUPPORT.
014800      *----------------------------------------------------------------*
014900       D100-PARSE-DATE-TEXT.
015000      *----------------------------------------------------------------*
015100           MOVE "N" TO WS-DP-ERROR-SW.
015200           MOVE SPACES TO WS-DP-TRIM WS-DP-REMAINDER.
015300           MOVE ZERO TO WS-DP-DD WS-DP-MM WS-DP-CCYY WS-DP-YY
015400                         WS-DP-HH WS-DP-MIN WS-DP-SS.
015500           PERFORM D105-TRIM-INPUT THRU D105-EXIT.
015600           IF WS-DP-TRIM-LEN = 0
015700               MOVE "Y" TO WS-DP-ERROR-SW
015800               GO TO D100-EXIT
015900           END-IF.
016000           IF WS-DP-TRIM(5:1) = "-"
016100               PERFORM D200-PARSE-ISO THRU D200-EXIT
016200           ELSE
016300               IF WS-DP-TRIM(3:1) = "/"
016400                   PERFORM D300-PARSE-SLASH THRU D300-EXIT
016500               ELSE
016600                   MOVE "Y" TO WS-DP-ERROR-SW
016700               END-IF
016800           END-IF.
016900           IF NOT WS-DP-ERROR
017000               PERFORM D900-BUILD-KEY THRU D900-EXIT
017100           END-IF.
017200       D100-EXIT.
017300           EXIT.
017400      *----------------------------------------------------------------*
017500       D105-TRIM-INPUT.
017600      *----------------------------------------------------------------*
017700           MOVE 0 TO WS-DP-TRIM-LEN.
017800           MOVE 1 TO WS-DP-START.
017900           PERFORM D106-STEP-START VARYING WS-DP-START FROM 1 BY 1
018000               UNTIL WS-DP-START > 22
018100                   OR WS-DP-INPUT(WS-DP-START:1) NOT = SPACE.
018200           IF WS-DP-START > 22
018300               GO TO D105-EXIT
018400           END-IF.
018500           MOVE 22 TO WS-DP-END.
018600           PERFORM D107-STEP-END VARYING WS-DP-END FROM 22 BY -1
018700               UNTIL WS-DP-END < WS-DP-START
018800                   OR WS-DP-INPUT(WS-DP-END:1) NOT = SPACE.
018900           COMPUTE WS-DP-TRIM-LEN = WS-DP-END - WS-DP-START + 1.
019000           MOVE WS-DP-INPUT(WS-DP-START:WS-DP-TRIM-LEN) TO WS-DP-TRIM.
019100       D105-EXIT.
019200           EXIT.
019300      *----------------------------------------------------------------*
019400       D106-STEP-START.
019500      *----------------------------------------------------------------*
019600           CONTINUE.
019700      *----------------------------------------------------------------*
019800       D107-STEP-END.
019900      *----------------------------------------------------------------*
020000           CONTINUE.
020100      *----------------------------------------------------------------*
020200       D200-PARSE-ISO.
020300      *----------------------------------------------------------------*
020400           IF WS-DP-TRIM(1:4) NOT NUMERIC
020500               OR WS-DP-TRIM(6:2) NOT NUMERIC
020600               OR WS-DP-TRIM(9:2) NOT NUMERIC
020700               MOVE "Y" TO WS-DP-ERROR-SW
020800               GO TO D200-EXIT
020900           END-IF.
021000           MOVE WS-DP-TRIM(1:4) TO WS-DP-CCYY.
021100           MOVE WS-DP-TRIM(6:2) TO WS-DP-MM.
021200           MOVE WS-DP-TRIM(9:2) TO WS-DP-DD.
021300           IF WS-DP-TRIM-LEN = 10
021400               GO TO D200-EXIT
021500           END-IF.
021600           COMPUTE WS-DP-REM-LEN = WS-DP-TRIM-LEN - 11.
021700           IF WS-DP-REM-LEN < 5
021800               MOVE "Y" TO WS-DP-ERROR-SW
021900               GO TO D200-EXIT
022000           END-IF.
022100           MOVE WS-DP-TRIM(12:WS-DP-REM-LEN) TO WS-DP-REMAINDER.
022200           IF WS-DP-REMAINDER(6:1) = ":"
022300               MOVE WS-DP-RV-HH TO WS-DP-HH
022400               MOVE WS-DP-RV-MIN TO WS-DP-MIN
022500               MOVE WS-DP-RV-SS TO WS-DP-SS
022600           ELSE
022700               MOVE WS-DP-RV2-HH TO WS-DP-HH
022800               MOVE WS-DP-RV2-MIN TO WS-DP-MIN
022900               MOVE ZERO TO WS-DP-SS
023000           END-IF.
023100           IF WS-DP-HH NOT NUMERIC OR WS-DP-MIN NOT NUMERIC
023200               OR WS-DP-SS NOT NUMERIC
023300               MOVE "Y" TO WS-DP-ERROR-SW
023400           END-IF.
023500       D200-EXIT.
023600           EXIT.
023700      *----------------------------------------------------------------*
023800       D300-PARSE-SLASH.
023900      *----------------------------------------------------------------*
024000           IF WS-DP-TRIM(9:1) IS NUMERIC
024100               PERFORM D310-PARSE-SLASH-4YR THRU D310-EXIT
024200           ELSE
024300               PERFORM D320-PARSE-SLASH-2YR THRU D320-EXIT
024400           END-IF.
024500       D300-EXIT.
024600           EXIT.
024700      *----------------------------------------------------------------*
024800       D310-PARSE-SLASH-4YR.
024900      *----------------------------------------------------------------*
025000           IF WS-DP-TRIM(1:2) NOT NUMERIC OR WS-DP-TRIM(4:2) NOT NUMERIC
025100               OR WS-DP-TRIM(7:4) NOT NUMERIC
025200               MOVE "Y" TO WS-DP-ERROR-SW
025300               GO TO D310-EXIT
025400           END-IF.
025500           MOVE WS-DP-TRIM(1:2) TO WS-DP-DD.
025600           MOVE WS-DP-TRIM(4:2) TO WS-DP-MM.
025700           MOVE WS-DP-TRIM(7:4) TO WS-DP-CCYY.
025800           IF WS-DP-TRIM-LEN = 10
025900               GO TO D310-EXIT
026000           END-IF.
026100           IF WS-DP-TRIM-LEN < 19
026200               MOVE "Y" TO WS-DP-ERROR-SW
026300               GO TO D310-EXIT
026400           END-IF.
026500           COMPUTE WS-DP-REM-LEN = WS-DP-TRIM-LEN - 11.
026600           MOVE WS-DP-TRIM(12:WS-DP-REM-LEN) TO WS-DP-REMAINDER.
026700           PERFORM D400-PARSE-AMPM-TIME THRU D400-EXIT.
026800       D310-EXIT.
026900           EXIT.
027000      *----------------------------------------------------------------*
027100       D320-PARSE-SLASH-2YR.
027200      *----------------------------------------------------------------*
027300           IF WS-DP-TRIM(1:2) NOT NUMERIC OR WS-DP-TRIM(4:2) NOT NUMERIC
027400               OR WS-DP-TRIM(7:2) NOT NUMERIC
027500               MOVE "Y" TO WS-DP-ERROR-SW
027600               GO TO D320-EXIT
027700           END-IF.
027800           MOVE WS-DP-TRIM(1:2) TO WS-DP-DD.
027900           MOVE WS-DP-TRIM(4:2) TO WS-DP-MM.
028000           MOVE WS-DP-TRIM(7:2) TO WS-DP-YY.
028100           COMPUTE WS-DP-CCYY = 2000 + WS-DP-YY.
028200           IF WS-DP-TRIM-LEN = 8
028300               GO TO D320-EXIT
028400           END-IF.
028500           IF WS-DP-TRIM-LEN < 17
028600               MOVE "Y" TO WS-DP-ERROR-SW
028700               GO TO D320-EXIT
028800           END-IF.
028900           COMPUTE WS-DP-REM-LEN = WS-DP-TRIM-LEN - 9.
029000           MOVE WS-DP-TRIM(10:WS-DP-REM-LEN) TO WS-DP-REMAINDER.
029100           PERFORM D400-PARSE-AMPM-TIME THRU D400-EXIT.
029200       D320-EXIT.
029300           EXIT.
029400      *----------------------------------------------------------------*
029500       D400-PARSE-AMPM-TIME.
029600      *----------------------------------------------------------------*
029700           IF WS-DP-REMAINDER(6:1) = ":"
029800               MOVE WS-DP-RV-HH TO WS-DP-HH
029900               MOVE WS-DP-RV-MIN TO WS-DP-MIN
030000               MOVE WS-DP-RV-SS TO WS-DP-SS
030100               MOVE WS-DP-RV-AMPM TO WS-DP-AMPM
030200           ELSE
030300               MOVE WS-DP-RV2-HH TO WS-DP-HH
030400               MOVE WS-DP-RV2-MIN TO WS-DP-MIN
030500               MOVE ZERO TO WS-DP-SS
030600               MOVE WS-DP-RV2-AMPM TO WS-DP-AMPM
030700           END-IF.
030800           IF WS-DP-HH NOT NUMERIC OR WS-DP-MIN NOT NUMERIC
030900               MOVE "Y" TO WS-DP-ERROR-SW
031000               GO TO D400-EXIT
031100           END-IF.
031200           IF WS-DP-AMPM = "AM"
031300               IF WS-DP-HH = 12
031400                   MOVE 0 TO WS-DP-HH
031500               END-IF
031600           ELSE
031700               IF WS-DP-AMPM = "PM"
031800                   IF WS-DP-HH NOT = 12
031900                       ADD 12 TO WS-DP-HH
032000                   END-IF
032100               ELSE
032200                   MOVE "Y" TO WS-DP-ERROR-SW
032300               END-IF
032400           END-IF.
032500       D400-EXIT.
032600           EXIT.
032700      *----------------------------------------------------------------*
032800       D900-BUILD-KEY.
032900      *----------------------------------------------------------------*
033000           COMPUTE WS-DP-KEY =
033100               (WS-DP-CCYY * 10000000000) + (WS-DP-MM * 100000000)
033200             + (WS-DP-DD   * 1000000)     + (WS-DP-HH * 10000)
033300             + (WS-DP-MIN  * 100)         +  WS-DP-SS.
033400       D900-EXIT.
033500           EXIT.
033600      ******************************************************************
033700      *************** END OF PROGRAM SOURCE - RMJVFLT3 ****************
033800      ******************************************************************
