000100      *****************************************************************
000200      * RMJRPT.CPYBK
000300      * PRINT LINE FORMATS FOR FILE RMJSUMM - THE SUMMARY STATISTICS
000400      * REPORT AND THE PRIORITY SUMMARY REPORT WRITTEN BY RMJVOUT6.
000500      * BOTH LINE TYPES SHARE THE ONE OUTPUT FILE, ONE AFTER THE
000600      * OTHER, SO THEY ARE CARRIED AS REDEFINES OF A COMMON BUFFER.
000700      *****************************************************************
000800      * HISTORY OF MODIFICATION:
000900      *****************************************************************
001000      * TAG    DATE      DEV    DESCRIPTION
001100      *------- --------- ------ ----------------------------------------
001200      * RMJ004 04/03/91  DWC    INITIAL VERSION - SUMMARY-STATISTICS
001300      *                         LINE ONLY, 8 FIXED METRICS.
001400      *---------------------------------------------------------------*
001500      * RMJ013 14/08/96  DWC    ADDED THE PRIORITY-SUMMARY LINE LAYOUT
001600      *                         SO THE CONSOLE PRIORITY BREAKDOWN COULD
001700      *                         ALSO BE CARRIED TO THE REPORT FILE.
001800      *                         RMJRPT-LINE WIDENED TO SUIT.
001900      *     SM1TY1*    05  RMJRPT-LINE           PIC X(042).
002000      *---------------------------------------------------------------*
002010      * RMJ043 06/06/03  MAW    e-REQ 5387 - CONFIRMED RMJRPT-STAT-NAME
002020      *                         AT X(35) STILL FITS THE REWORDED
002030      *                         "JOBS NEEDING A CAPABILITY CHECK" LABEL
002040      *                         WRITTEN BY RMJVOUT6 - NO WIDTH CHANGE
002050      *                         REQUIRED.
002060      *---------------------------------------------------------------*
002100          05  RMJRPT-LINE                  PIC X(070).
002200      *
002300      *  FORMAT A - SUMMARY-STATISTICS LINE (8 USED PER RUN)
002400      *
002500          05  RMJRPT-STAT-LINE  REDEFINES RMJRPT-LINE.
002600              06  RMJRPT-STAT-NAME         PIC X(35).
002700      *                                METRIC NAME, E.G. "TOTAL JOBS"
002800              06  RMJRPT-STAT-COUNT        PIC 9(07).
002900              06  FILLER                   PIC X(28).
003000      *
003100      *  FORMAT B - PRIORITY-SUMMARY LINE (ONE PER DISTINCT PRIORITY)
003200      *
003300          05  RMJRPT-PRIO-LINE  REDEFINES RMJRPT-LINE.
003400              06  RMJRPT-PRIO-NUMBER       PIC S9(05).
003500              06  RMJRPT-PRIO-COUNT        PIC 9(07).
003600              06  RMJRPT-PRIO-TYPES        PIC X(40).
003700      *                                COMMA-SEPARATED LIST OF THE
003800      *                                DISTINCT JOB TYPES AT THIS
003900      *                                PRIORITY
004000              06  FILLER                   PIC X(18).
