000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID.      RMJVPRI5.
000400       AUTHOR.          D W CHIN.
000500       INSTALLATION.    ROADS OPERATIONS - INFORMATION SYSTEMS.
000600       DATE-WRITTEN.    04 MAR 1991.
000700       DATE-COMPILED.
000800       SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000900      *DESCRIPTION : ASSIGNS THE SEQUENTIAL PRIORITY NUMBER TO EVERY
001000      *              RETAINED JOB IN WK-RMJCTL.  CANNOT-DO JOBS GET
001100      *              PRIORITY -1.  CAN-DO JOBS ARE RANKED BY JOB TYPE
001200      *              (HAZARD, THEN REPAIRS, THEN SURVEY) AND, WITHIN
001300      *              TYPE, BY EARLIEST DUE DATE/TIME.  ALSO BUILDS AND
001400      *              DISPLAYS THE PRIORITY SUMMARY.  CALLED ONCE PER
001500      *              RUN BY RMJVBAT0, AFTER THE CAPABILITY CHECK.
001600      *______________________________________________________________
001700      * HISTORY OF MODIFICATION:
001800      *================================================================
001900      * RMJ009 04/03/91  DWC    INITIAL VERSION - BUBBLE SORT OF THE
002000      *                         JOB TABLE, IN PLACE, NO SORT WORK FILE.
002100      *----------------------------------------------------------------*
002200      * RMJ021 25/09/97  PLT    JOB TYPES OUTSIDE HAZARD/REPAIRS/SURVEY
002300      *                         NOW RANK TOGETHER AFTER SURVEY INSTEAD
002400      *                         OF ABENDING ON THE RANK TABLE LOOK-UP.
002500      *----------------------------------------------------------------*
002510      * RMJ036 27/10/04  MAW    e-REQ 5702 - CONFIRMED THE BUBBLE SORT
002520      *                         RE-RUNS CLEANLY WHEN THE RETAINED JOB
002530      *                         COUNT IS ZERO AFTER STEP 4 - RAISED WHEN
002540      *                         A DEPOT SENT AN ALL-HISTORIC EXTRACT -
002550      *                         NO CODE CHANGE REQUIRED.
002560      *----------------------------------------------------------------*
002600       EJECT
002700       ENVIRONMENT DIVISION.
002800      *********************
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-AS400.
003100       OBJECT-COMPUTER. IBM-AS400.
003200       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003300               UPSI-0 IS UPSI-SWITCH-0
003400               ON STATUS IS U0-ON
003500               OFF STATUS IS U0-OFF.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800       EJECT
003900       DATA DIVISION.
004000       FILE SECTION.
004100      ***************
004200       WORKING-STORAGE SECTION.
004300      ************************
004400       01  WK-C-COMMON.
004500           COPY RMJCOMN.
004600       77  WS-I                        PIC 9(04) COMP.
004700       77  WS-J                        PIC 9(04) COMP.
004800       77  WS-LIMIT                    PIC 9(04) COMP.
004900       77  WS-SWAP-SW                  PIC X(01).
005000           88  WS-A-SWAP-WAS-MADE              VALUE "Y".
005100       77  WS-K                        PIC 9(04) COMP.
005110       77  WS-GROUP-I                  PIC 9(01) COMP.
005120       77  WS-GROUP-J                  PIC 9(01) COMP.
005130       77  WS-NEED-SWAP-SW             PIC X(01).
005140           88  WS-SWAP-IS-NEEDED               VALUE "Y".
005150       77  WS-FIRST-CANDO-SW           PIC X(01).
005160           88  WS-FIRST-CANDO-SEEN             VALUE "Y".
005200       01  WS-JOB-SWAP-ENTRY.
005300      *        SHAPED EXACTLY LIKE ONE WK-RMJCTL-JOB-ENTRY, USED AS
005400      *        THE EXCHANGE TEMPORARY WHEN TWO TABLE ROWS ARE SWAPPED
005500           05  WS-SWAP-JOB-ID          PIC X(10).
005600           05  WS-SWAP-PARENT-TYPE     PIC X(10).
005700           05  WS-SWAP-STD-JOB         PIC X(10).
005800           05  WS-SWAP-LOCATION        PIC X(30).
005900           05  WS-SWAP-ROAD            PIC X(30).
006000           05  WS-SWAP-LGA             PIC X(25).
006100           05  WS-SWAP-SPEED-ZONE      PIC X(05).
006200           05  WS-SWAP-DUE-TEXT        PIC X(22).
006300           05  WS-SWAP-DUE-KEY         PIC 9(14).
006400           05  WS-SWAP-AREA            PIC X(20).
006500           05  WS-SWAP-RETAIN-SW       PIC X(01).
006600           05  WS-SWAP-CANDO-SW        PIC X(01).
006700           05  WS-SWAP-NEEDSCHK-SW     PIC X(01).
006800           05  WS-SWAP-HISPEED-SW      PIC X(01).
006900           05  WS-SWAP-TYPE-RANK       PIC 9(01).
007000           05  WS-SWAP-PRIORITY        PIC S9(05).
007100           05  FILLER                  PIC X(10).
007200       01  WS-JOB-SWAP-X REDEFINES WS-JOB-SWAP-ENTRY PIC X(196).
007300      *        BULK VIEW OF THE SWAP TEMPORARY - NOT USED TO MOVE
007400      *        INDIVIDUAL FIELDS, ONLY TO PROVE THE LAYOUT IS THE
007500      *        SAME LENGTH AS WK-RMJCTL-JOB-ENTRY AT COMPILE TIME
007600       01  WS-DUE-KEY-WORK             PIC 9(14).
007700       01  WS-DUE-KEY-ALPHA REDEFINES WS-DUE-KEY-WORK PIC X(14).
007800      *        ALPHA VIEW OF A DUE KEY, USED ONLY WHEN BUILDING THE
007900      *        CONSOLE WARNING TEXT FOR A JOB TYPE OUTSIDE THE RANK
008000      *        TABLE
008100       01  WS-PREV-RANK                PIC 9(01).
008200       01  WS-PREV-DUE-KEY             PIC 9(14).
008300       01  WS-PRIORITY-CTR             PIC S9(05).
008400       01  WS-TYPE-LIST-WORK           PIC X(40).
008500       01  WS-TYPE-LIST-CHARS REDEFINES WS-TYPE-LIST-WORK
008600                                     PIC X OCCURS 40 TIMES.
008700      *        CHARACTER VIEW USED WHILE BUILDING THE COMMA-SEPARATED
008800      *        DISTINCT JOB-TYPE LIST FOR ONE PRIORITY GROUP
008900       01  WS-TYPE-LIST-LEN            PIC 9(02) COMP.
009000       01  WS-CUR-PRIORITY             PIC S9(05).
009100       01  WS-GROUP-COUNT              PIC 9(07) COMP.
009200       01  WS-TYPE-ALREADY-SW          PIC X(01).
009300           88  WS-TYPE-ALREADY-LISTED         VALUE "Y".
009310       01  WS-M                        PIC 9(02) COMP.
009320       01  WS-TYPE-SEEN-COUNT          PIC 9(02) COMP.
009330       01  WS-TYPE-SEEN-TABLE.
009340           05  WS-TYPE-SEEN-ENTRY      PIC X(10) OCCURS 10 TIMES.
009400       EJECT
009500       LINKAGE SECTION.
009600      ****************
009700       01  WK-RMJCTL.
009800           COPY RMJLNK.
009900       EJECT
010000       PROCEDURE DIVISION USING WK-RMJCTL.
010100      ********************************
010200       MAIN-MODULE.
010300           PERFORM A100-SET-TYPE-RANKS THRU A199-EXIT.
010400           PERFORM B100-SORT-RETAINED-JOBS THRU B199-EXIT.
010500           PERFORM C100-ASSIGN-PRIORITIES THRU C199-EXIT.
010600           PERFORM D100-PRINT-PRIORITY-SUMMARY THRU D199-EXIT.
010700           GOBACK.
010800       EJECT
010900      *----------------------------------------------------------------*
011000      * A1NN - SET THE JOB-TYPE RANK USED AS THE PRIMARY SORT KEY.
011100      * HAZARD=1, REPAIRS=2, SURVEY=3, ANYTHING ELSE=9 (SORTS LAST).
011200      *----------------------------------------------------------------*
011300       A100-SET-TYPE-RANKS.
011400      *----------------------------------------------------------------*
011500           PERFORM A110-SET-ONE-RANK
011600               VARYING WS-I FROM 1 BY 1
011700               UNTIL WS-I > WK-RMJCTL-JOB-COUNT.
011800       A199-EXIT.
011900           EXIT.
012000      *----------------------------------------------------------------*
012100       A110-SET-ONE-RANK.
012200      *----------------------------------------------------------------*
012300           IF NOT WK-RMJJOB-RETAINED(WS-I)
012400               GO TO A110-EXIT
012500           END-IF.
012600           IF NOT WK-RMJJOB-CAN-DO(WS-I)
012700               MOVE 0 TO WK-RMJJOB-TYPE-RANK(WS-I)
012800               GO TO A110-EXIT
012900           END-IF.
013000           IF WK-RMJJOB-IS-HAZARD(WS-I)
013100               MOVE 1 TO WK-RMJJOB-TYPE-RANK(WS-I)
013200           ELSE
013300               IF WK-RMJJOB-IS-REPAIRS(WS-I)
013400                   MOVE 2 TO WK-RMJJOB-TYPE-RANK(WS-I)
013500               ELSE
013600                   IF WK-RMJJOB-IS-SURVEY(WS-I)
013700                       MOVE 3 TO WK-RMJJOB-TYPE-RANK(WS-I)
013800                   ELSE
013900                       MOVE 9 TO WK-RMJJOB-TYPE-RANK(WS-I)
014000                   END-IF
014100               END-IF
014200           END-IF.
014300       A110-EXIT.
014400           EXIT.
014500       EJECT
014600      *----------------------------------------------------------------*
014700      * B1NN - IN-PLACE BUBBLE SORT OF THE RETAINED JOBS.  SORT KEY,
014800      * ASCENDING:
014900      *    1) CANNOT-DO GROUPS AFTER CAN-DO (CANNOT-DO SORTS LAST)
015000      *    2) JOB-TYPE RANK (HAZARD, REPAIRS, SURVEY, OTHER)
015100      *    3) DUE-DATETIME-KEY
015200      * NOT-RETAINED ROWS ARE LEFT WHEREVER THEY FALL - RMJVOUT6 SKIPS
015300      * THEM.  ROWS BEYOND WK-RMJCTL-JOB-COUNT ARE NOT PARTICIPATING.
015400      *----------------------------------------------------------------*
015500       B100-SORT-RETAINED-JOBS.
015600      *----------------------------------------------------------------*
015700           IF WK-RMJCTL-JOB-COUNT < 2
015800               GO TO B199-EXIT
015900           END-IF.
016000           MOVE WK-RMJCTL-JOB-COUNT TO WS-LIMIT.
016100           MOVE "Y" TO WS-SWAP-SW.
016200           PERFORM B110-ONE-BUBBLE-PASS THRU B119-EXIT
016300               UNTIL NOT WS-A-SWAP-WAS-MADE.
016400       B199-EXIT.
016500           EXIT.
016600      *----------------------------------------------------------------*
016700       B110-ONE-BUBBLE-PASS.
016800      *----------------------------------------------------------------*
016900           MOVE "N" TO WS-SWAP-SW.
017000           PERFORM B120-COMPARE-ADJACENT THRU B120-EXIT
017100               VARYING WS-J FROM 1 BY 1
017200               UNTIL WS-J NOT < WS-LIMIT.
017300       B119-EXIT.
017400           EXIT.
017500      *----------------------------------------------------------------*
017600       B120-COMPARE-ADJACENT.
017700      *----------------------------------------------------------------*
017800           MOVE WS-J TO WS-K.
017900           ADD 1 TO WS-K.
018000           MOVE 9 TO WS-GROUP-I.
018100           IF WK-RMJJOB-RETAINED(WS-J)
018200               IF WK-RMJJOB-CAN-DO(WS-J)
018300                   MOVE 1 TO WS-GROUP-I
018400               ELSE
018500                   MOVE 2 TO WS-GROUP-I
018600               END-IF
018700           END-IF.
018800           MOVE 9 TO WS-GROUP-J.
018900           IF WK-RMJJOB-RETAINED(WS-K)
019000               IF WK-RMJJOB-CAN-DO(WS-K)
019100                   MOVE 1 TO WS-GROUP-J
019200               ELSE
019300                   MOVE 2 TO WS-GROUP-J
019400               END-IF
019500           END-IF.
019600           MOVE "N" TO WS-NEED-SWAP-SW.
019700           IF WS-GROUP-I > WS-GROUP-J
019800               MOVE "Y" TO WS-NEED-SWAP-SW
019900           ELSE
020000               IF WS-GROUP-I = WS-GROUP-J
020100                   IF WK-RMJJOB-TYPE-RANK(WS-J) >
020150                           WK-RMJJOB-TYPE-RANK(WS-K)
020200                       MOVE "Y" TO WS-NEED-SWAP-SW
020300                   ELSE
020400                       IF WK-RMJJOB-TYPE-RANK(WS-J) =
020450                               WK-RMJJOB-TYPE-RANK(WS-K)
020500                           IF WK-RMJJOB-DUE-KEY(WS-J) >
020550                                   WK-RMJJOB-DUE-KEY(WS-K)
020600                               MOVE "Y" TO WS-NEED-SWAP-SW
020700                           END-IF
020800                       END-IF
020900                   END-IF
021000               END-IF
021100           END-IF.
021200           IF WS-SWAP-IS-NEEDED
021300               PERFORM B130-SWAP-ENTRIES THRU B139-EXIT
021400               MOVE "Y" TO WS-SWAP-SW
021500           END-IF.
021600       B120-EXIT.
021700           EXIT.
021800      *----------------------------------------------------------------*
021900      * B130 - EXCHANGE TWO ADJACENT TABLE ROWS (WS-J AND WS-K) THROUGH
022000      * WS-JOB-SWAP-ENTRY.  A STRAIGHT GROUP MOVE IS USED ON EACH SIDE -
022100      * WS-JOB-SWAP-ENTRY IS BUILT FIELD FOR FIELD THE SAME LENGTH AND
022200      * SAME ORDER AS WK-RMJCTL-JOB-ENTRY, SO THE BYTES LINE UP.
022300      *----------------------------------------------------------------*
022400       B130-SWAP-ENTRIES.
022500      *----------------------------------------------------------------*
022600           MOVE WK-RMJCTL-JOB-ENTRY(WS-J)  TO WS-JOB-SWAP-ENTRY.
022700           MOVE WK-RMJCTL-JOB-ENTRY(WS-K)  TO WK-RMJCTL-JOB-ENTRY(WS-J).
022800           MOVE WS-JOB-SWAP-ENTRY          TO WK-RMJCTL-JOB-ENTRY(WS-K).
022900       B139-EXIT.
023000           EXIT.
023100       EJECT
023200      *----------------------------------------------------------------*
023300      * C1NN - WALK THE NOW-SORTED TABLE AND ASSIGN THE SEQUENTIAL
023400      * PRIORITY NUMBER.  CANNOT-DO JOBS (RETAINED BUT NOT CAN-DO) ARE
023500      * FORCED TO -1.  CAN-DO JOBS GET 1, 2, 3... WITH TIES ONLY WHEN
023600      * BOTH THE TYPE RANK AND THE DUE KEY MATCH THE PREVIOUS CAN-DO
023700      * JOB - OTHERWISE THE COUNTER MOVES ON BY EXACTLY 1.
023800      *----------------------------------------------------------------*
023900       C100-ASSIGN-PRIORITIES.
024000      *----------------------------------------------------------------*
024100           MOVE "N" TO WS-FIRST-CANDO-SW.
024200           MOVE 0 TO WS-PRIORITY-CTR.
024300           MOVE 0 TO WK-RMJCTL-PRIORITY-COUNT.
024400           PERFORM C110-ASSIGN-ONE THRU C110-EXIT
024500               VARYING WS-I FROM 1 BY 1
024600               UNTIL WS-I > WK-RMJCTL-JOB-COUNT.
024700       C199-EXIT.
024800           EXIT.
024900      *----------------------------------------------------------------*
025000       C110-ASSIGN-ONE.
025100      *----------------------------------------------------------------*
025200           IF NOT WK-RMJJOB-RETAINED(WS-I)
025300               GO TO C110-EXIT
025400           END-IF.
025500           IF NOT WK-RMJJOB-CAN-DO(WS-I)
025600               MOVE -1 TO WK-RMJJOB-PRIORITY(WS-I)
025700               GO TO C110-EXIT
025800           END-IF.
025900           IF NOT WS-FIRST-CANDO-SEEN
026000               MOVE 1 TO WS-PRIORITY-CTR
026100               MOVE "Y" TO WS-FIRST-CANDO-SW
026200               ADD 1 TO WK-RMJCTL-PRIORITY-COUNT
026300               GO TO C120-STORE-PRIORITY
026400           END-IF.
026500           IF WK-RMJJOB-TYPE-RANK(WS-I) = WS-PREV-RANK
026600                   AND WK-RMJJOB-DUE-KEY(WS-I) = WS-PREV-DUE-KEY
026700               CONTINUE
026800           ELSE
026900               ADD 1 TO WS-PRIORITY-CTR
027000               ADD 1 TO WK-RMJCTL-PRIORITY-COUNT
027100           END-IF.
027200       C120-STORE-PRIORITY.
027300           MOVE WS-PRIORITY-CTR TO WK-RMJJOB-PRIORITY(WS-I).
027400           MOVE WK-RMJJOB-TYPE-RANK(WS-I) TO WS-PREV-RANK.
027500           MOVE WK-RMJJOB-DUE-KEY(WS-I) TO WS-PREV-DUE-KEY.
027600       C110-EXIT.
027700           EXIT.
027800       EJECT
027900      *----------------------------------------------------------------*
028000      * D1NN - CONSOLE PRIORITY SUMMARY.  FOR EACH DISTINCT PRIORITY
028100      * VALUE PRESENT (-1 FIRST, THEN 1, 2, 3... IN THE ORDER BUILT BY
028200      * C100) DISPLAY THE PRIORITY, THE NUMBER OF JOBS AT IT AND THE
028300      * DISTINCT JOB-TYPE LIST OF THE JOBS CARRYING IT.  THE TABLE IS
028400      * SORTED SO ONE PASS PICKS UP EACH GROUP IN ONE CONTIGUOUS BLOCK
028500      * FOR THE CAN-DO GROUPS; CANNOT-DO JOBS ARE SCATTERED THROUGH THE
028600      * TABLE (THEY WERE NEVER MOVED BY THE SORT KEY'S GROUP TEST) SO
028700      * THE -1 GROUP IS ACCUMULATED SEPARATELY, FIRST.
028800      *----------------------------------------------------------------*
028900       D100-PRINT-PRIORITY-SUMMARY.
029000      *----------------------------------------------------------------*
029100           DISPLAY "RMJVPRI5 - PRIORITY ASSIGNMENT SUMMARY".
029200           DISPLAY "  DISTINCT PRIORITY GROUPS : "
029300               WK-RMJCTL-PRIORITY-COUNT.
029400           PERFORM D110-PRINT-CANNOTDO-GROUP THRU D119-EXIT.
029500           MOVE 0 TO WS-CUR-PRIORITY.
029600           PERFORM D200-PRINT-ONE-GROUP THRU D209-EXIT
029700               VARYING WS-I FROM 1 BY 1
029800               UNTIL WS-I > WK-RMJCTL-JOB-COUNT.
029900       D199-EXIT.
030000           EXIT.
030100      *----------------------------------------------------------------*
030200       D110-PRINT-CANNOTDO-GROUP.
030300      *----------------------------------------------------------------*
030400           MOVE 0 TO WS-GROUP-COUNT.
030500           MOVE SPACES TO WS-TYPE-LIST-WORK.
030600           MOVE 0 TO WS-TYPE-LIST-LEN.
030650           MOVE 0 TO WS-TYPE-SEEN-COUNT.
030700           PERFORM D120-SCAN-CANNOTDO THRU D129-EXIT
030800               VARYING WS-I FROM 1 BY 1
030900               UNTIL WS-I > WK-RMJCTL-JOB-COUNT.
031000           IF WS-GROUP-COUNT > 0
031100               DISPLAY "  PRIORITY -1  COUNT " WS-GROUP-COUNT
031200                   "  TYPES " WS-TYPE-LIST-WORK(1:WS-TYPE-LIST-LEN)
031300           END-IF.
031400       D119-EXIT.
031500           EXIT.
031600      *----------------------------------------------------------------*
031700       D120-SCAN-CANNOTDO.
031800      *----------------------------------------------------------------*
031900           IF NOT WK-RMJJOB-RETAINED(WS-I)
032000               GO TO D129-EXIT
032100           END-IF.
032200           IF WK-RMJJOB-CAN-DO(WS-I)
032300               GO TO D129-EXIT
032400           END-IF.
032500           ADD 1 TO WS-GROUP-COUNT.
032600           PERFORM D300-ADD-TYPE-TO-LIST THRU D309-EXIT.
032700       D129-EXIT.
032800           EXIT.
032900      *----------------------------------------------------------------*
033000       D200-PRINT-ONE-GROUP.
033100      *----------------------------------------------------------------*
033200           IF NOT WK-RMJJOB-RETAINED(WS-I)
033300               GO TO D209-EXIT
033400           END-IF.
033500           IF NOT WK-RMJJOB-CAN-DO(WS-I)
033600               GO TO D209-EXIT
033700           END-IF.
033800           IF WK-RMJJOB-PRIORITY(WS-I) = WS-CUR-PRIORITY
033900               GO TO D209-EXIT
034000           END-IF.
034100           MOVE WK-RMJJOB-PRIORITY(WS-I) TO WS-CUR-PRIORITY.
034200           MOVE 0 TO WS-GROUP-COUNT.
034300           MOVE SPACES TO WS-TYPE-LIST-WORK.
034400           MOVE 0 TO WS-TYPE-LIST-LEN.
034450           MOVE 0 TO WS-TYPE-SEEN-COUNT.
034500           PERFORM D210-SCAN-ONE-GROUP THRU D219-EXIT
034600               VARYING WS-J FROM 1 BY 1
034700               UNTIL WS-J > WK-RMJCTL-JOB-COUNT.
034800           DISPLAY "  PRIORITY " WS-CUR-PRIORITY
034900               "  COUNT " WS-GROUP-COUNT
035000               "  TYPES " WS-TYPE-LIST-WORK(1:WS-TYPE-LIST-LEN).
035100       D209-EXIT.
035200           EXIT.
035300      *----------------------------------------------------------------*
035400       D210-SCAN-ONE-GROUP.
035500      *----------------------------------------------------------------*
035510           IF WK-RMJJOB-PRIORITY(WS-J) NOT = WS-CUR-PRIORITY
035600               GO TO D219-EXIT
035700           END-IF.
035800           ADD 1 TO WS-GROUP-COUNT.
035900           MOVE WS-I TO WS-K.
036000           MOVE WS-J TO WS-I.
036100           PERFORM D300-ADD-TYPE-TO-LIST THRU D309-EXIT.
036200           MOVE WS-K TO WS-I.
036300       D219-EXIT.
036400           EXIT.
036500       EJECT
036600      *----------------------------------------------------------------*
036700      * D300 - ADD THE PARENT-TYPE OF JOB WS-I TO THE COMMA-SEPARATED
036800      * DISTINCT LIST IN WS-TYPE-LIST-WORK IF IT IS NOT ALREADY THERE.
036900      *----------------------------------------------------------------*
037000       D300-ADD-TYPE-TO-LIST.
037100      *----------------------------------------------------------------*
037200           MOVE "N" TO WS-TYPE-ALREADY-SW.
037300           PERFORM D310-CHECK-ONE-ENTRY THRU D319-EXIT
037400               VARYING WS-M FROM 1 BY 1
037500               UNTIL WS-M > WS-TYPE-SEEN-COUNT
037600                   OR WS-TYPE-ALREADY-LISTED.
037700           IF WS-TYPE-ALREADY-LISTED
037800               GO TO D309-EXIT
037900           END-IF.
037950           IF WS-TYPE-SEEN-COUNT < 10
037960               ADD 1 TO WS-TYPE-SEEN-COUNT
037970               MOVE WK-RMJJOB-PARENT-TYPE(WS-I)
037980                   TO WS-TYPE-SEEN-ENTRY(WS-TYPE-SEEN-COUNT)
037990           END-IF.
038000           IF WS-TYPE-LIST-LEN > 0
038100               ADD 1 TO WS-TYPE-LIST-LEN
038200               MOVE "," TO WS-TYPE-LIST-CHARS(WS-TYPE-LIST-LEN)
038300           END-IF.
038400           PERFORM D320-APPEND-ONE-CHAR THRU D329-EXIT
038500               VARYING WS-M FROM 1 BY 1
038600               UNTIL WS-M > 10
038700                   OR WK-RMJJOB-PARENT-TYPE(WS-I) (WS-M:1) = SPACE.
038800       D309-EXIT.
038900           EXIT.
039000      *----------------------------------------------------------------*
039100       D310-CHECK-ONE-ENTRY.
039200      *----------------------------------------------------------------*
039300           IF WS-TYPE-SEEN-ENTRY(WS-M) = WK-RMJJOB-PARENT-TYPE(WS-I)
039700               MOVE "Y" TO WS-TYPE-ALREADY-SW
039800           END-IF.
039900       D319-EXIT.
040000           EXIT.
040100      *----------------------------------------------------------------*
040200       D320-APPEND-ONE-CHAR.
040300      *----------------------------------------------------------------*
040400           ADD 1 TO WS-TYPE-LIST-LEN.
040500           MOVE WK-RMJJOB-PARENT-TYPE(WS-I) (WS-M:1)
040600               TO WS-TYPE-LIST-CHARS(WS-TYPE-LIST-LEN).
040700       D329-EXIT.
040800           EXIT.
040900       EJECT
041000      *----------------------------------------------------------------*
041100       Z000-END-PROGRAM.
041200      *----------------------------------------------------------------*
041300           CONTINUE.
041400       Z099-EXIT.
041500           EXIT.
041600      ******************************************************************
041700      *************** END OF PROGRAM SOURCE - RMJVPRI5 ****************
041800      ******************************************************************
