000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID.      RMJVBAT0.
000400       AUTHOR.          D W CHIN.
000500       INSTALLATION.    ROADS OPERATIONS - INFORMATION SYSTEMS.
000600       DATE-WRITTEN.    04 MAR 1991.
000700       DATE-COMPILED.
000800       SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000900      *DESCRIPTION : JOB PRIORITY ASSIGNMENT BATCH - MAIN DRIVER.
001000      *              BUILDS THE SHARED CONTROL BLOCK (WK-RMJCTL),
001100      *              CALLS THE SIX STEP PROGRAMS IN ORDER, DISPLAYS
001200      *              STEP-BY-STEP PROGRESS AND COUNTS, AND ABORTS
001300      *              THE RUN ON THE FIRST FATAL ERROR RAISED BY ANY
001400      *              STEP.  RUN FROM CL/JCL WITH THE REFERENCE DATE
001500      *              AS A PASSED PARAMETER.
001600      *______________________________________________________________
001700      * HISTORY OF MODIFICATION:
001800      *================================================================
001900      * RMJ001 04/03/91  DWC    INITIAL VERSION - LOAD, FILTER,
002000      *                         CAPABILITY CHECK, PRIORITISE, OUTPUT.
002100      *                         NO LGA MAPPING STEP YET.
002200      *----------------------------------------------------------------*
002300      * RMJ007 11/07/92  DWC    LGA MAPPING STEP ADDED - TRIES TO OPEN
002400      *                         THE LGA FILE FIRST; IF NOT SUPPLIED,
002500      *                         RMJVLGA2 IS NOT CALLED AT ALL AND AREA
002600      *                         IS LEFT BLANK ON EVERY JOB.
002700      *----------------------------------------------------------------*
002800      * RMJ014 14/08/96  DWC    PRIORITY SUMMARY COUNTS NOW ECHOED TO
002900      *                         THE CONSOLE AFTER STEP 6, AS WELL AS
003000      *                         GOING TO THE REPORT FILE.
003100      *----------------------------------------------------------------*
003200      * RMJ024 08/02/99  SKL    Y2K - DISPLAY OF THE RUN DATE/TIME NOW
003300      *                         SHOWS THE FULL 4-DIGIT YEAR.
003400      *----------------------------------------------------------------*
003410      * RMJ031 19/03/02  MAW    STEP 2 "NO LGA FILE" MESSAGE REWORDED
003420      *                         TO SAY "OPTIONAL FILE NOT SUPPLIED" -
003430      *                         HELPDESK WAS FIELDING CALLS FROM DEPOTS
003440      *                         ASKING IF THIS WAS AN ERROR - e-REQ 5108.
003450      *----------------------------------------------------------------*
003500       EJECT
003600       ENVIRONMENT DIVISION.
003700      *********************
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. IBM-AS400.
004000       OBJECT-COMPUTER. IBM-AS400.
004100       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200               UPSI-0 IS UPSI-SWITCH-0
004300               ON STATUS IS U0-ON
004400               OFF STATUS IS U0-OFF.
004500       INPUT-OUTPUT SECTION.
004600       FILE-CONTROL.
004700           SELECT RMJLGAS ASSIGN TO DATABASE-RMJLGAS
004800               ORGANIZATION IS SEQUENTIAL
004900               FILE STATUS IS WK-C-FILE-STATUS.
005000      *            OPENED HERE ONLY AS A TRIAL, TO DECIDE WHETHER THE
005100      *            LGA MAPPING FILE WAS SUPPLIED FOR THIS RUN - THE
005200      *            ACTUAL READ OF IT IS DONE BY RMJVLGA2.
005300       EJECT
005400       DATA DIVISION.
005500       FILE SECTION.
005600      ***************
005700       FD  RMJLGAS
005800           LABEL RECORDS ARE OMITTED
005900           DATA RECORD IS RMJLGA-TRIAL-REC.
006000       01  RMJLGA-TRIAL-REC            PIC X(045).
006100       EJECT
006200       WORKING-STORAGE SECTION.
006300      ************************
006400       01  WK-C-COMMON.
006500           COPY RMJCOMN.
006600       01  WK-RMJCTL.
006700           COPY RMJLNK.
006800       01  WS-STEP-NO                  PIC 9(01) COMP.
006900       01  WS-RUN-DATE-X REDEFINES WS-STEP-NO PIC X(01).
007000      *        UNUSED ALTERNATE VIEW, KEPT FOR CONSISTENCY WITH THE
007100      *        OTHER RMJ PROGRAMS' WORK-AREA HABITS
007200       01  WS-COUNT-DISPLAY            PIC Z(06)9.
007300       01  WS-COUNT-DISPLAY-X REDEFINES WS-COUNT-DISPLAY PIC X(07).
007400       77  WS-ABORT-SW                 PIC X(01).
007500           88  WS-ABORT-RUN                     VALUE "Y".
007550       01  WS-PARM-WORK                PIC X(22).
007560       01  WS-PARM-CHARS REDEFINES WS-PARM-WORK
007570                                     PIC X OCCURS 22 TIMES.
007580      *        CHARACTER VIEW NOT ACTUALLY SCANNED, KEPT FOR
007590      *        CONSISTENCY WITH THE OTHER STEP PROGRAMS' HABITS
008000       EJECT
008100       LINKAGE SECTION.
008200      ****************
008300       01  WS-PARM-REF-DATE             PIC X(22).
008400       EJECT
008500       PROCEDURE DIVISION USING WS-PARM-REF-DATE.
008600      ***************************************
008700       MAIN-MODULE.
008800           DISPLAY "RMJVBAT0 - JOB PRIORITY ASSIGNMENT BATCH STARTING".
008900           MOVE "N" TO WS-ABORT-SW.
009000           PERFORM A000-INITIALISE THRU A099-EXIT.
009100           PERFORM B000-STEP1-LOAD-JOBS-CAPS THRU B099-EXIT.
009200           IF WS-ABORT-RUN
009300               GO TO Z900-ABORT-RUN
009400           END-IF.
009500           PERFORM C000-STEP2-LGA-MAPPING THRU C099-EXIT.
009600           IF WS-ABORT-RUN
009700               GO TO Z900-ABORT-RUN
009800           END-IF.
009900           PERFORM D000-STEP4-FILTER THRU D099-EXIT.
010000           IF WS-ABORT-RUN
010100               GO TO Z900-ABORT-RUN
010200           END-IF.
010300           PERFORM E000-STEP5-CAPABILITY-CHECK THRU E099-EXIT.
010400           IF WS-ABORT-RUN
010500               GO TO Z900-ABORT-RUN
010600           END-IF.
010700           PERFORM F000-STEP6-PRIORITISE THRU F099-EXIT.
010800           IF WS-ABORT-RUN
010900               GO TO Z900-ABORT-RUN
011000           END-IF.
011100           PERFORM G000-STEP7-OUTPUT THRU G099-EXIT.
011200           IF WS-ABORT-RUN
011300               GO TO Z900-ABORT-RUN
011400           END-IF.
011500           DISPLAY "RMJVBAT0 - RUN COMPLETED NORMALLY".
011600           GOBACK.
011700       EJECT
011800      *----------------------------------------------------------------*
011900      * A0NN - INITIALISE THE SHARED CONTROL BLOCK FOR THE RUN AND
012000      * COPY IN THE REFERENCE DATE PARAMETER PASSED BY CL/JCL.
012100      *----------------------------------------------------------------*
012200       A000-INITIALISE.
012300      *----------------------------------------------------------------*
012400           MOVE SPACES TO WK-RMJCTL-CONTROL.
012500           MOVE WS-PARM-REF-DATE TO WK-RMJCTL-REF-DATE-TEXT.
012600           MOVE 0 TO WK-RMJCTL-JOB-COUNT WK-RMJCTL-CAP-COUNT
012700                      WK-RMJCTL-LGA-COUNT WK-RMJCTL-RETAINED-COUNT
012800                      WK-RMJCTL-PRIORITY-COUNT.
012900           MOVE "N" TO WK-RMJCTL-ERROR-SW WK-RMJCTL-LGA-PRESENT-SW.
013000           MOVE SPACES TO WK-RMJCTL-ERROR-TEXT.
013100           SET WK-RMJCTL-JOB-IDX  TO 1.
013200           SET WK-RMJCTL-CAP-IDX  TO 1.
013300           SET WK-RMJCTL-LGA-IDX  TO 1.
013400       A099-EXIT.
013500           EXIT.
013600       EJECT
013700      *----------------------------------------------------------------*
013800      * B0NN - STEP 1.  LOAD THE JOB AND CAPABILITY TABLES.
013900      *----------------------------------------------------------------*
014000       B000-STEP1-LOAD-JOBS-CAPS.
014100      *----------------------------------------------------------------*
014200           MOVE 1 TO WS-STEP-NO.
014300           DISPLAY "RMJVBAT0 - STEP 1 - LOADING JOBS AND CAPABILITIES".
014400           CALL "RMJVLOD1" USING WK-RMJCTL.
014500           PERFORM Z100-CHECK-FOR-ERROR THRU Z199-EXIT.
014600           IF WS-ABORT-RUN
014700               GO TO B099-EXIT
014800           END-IF.
014900           MOVE WK-RMJCTL-JOB-COUNT TO WS-COUNT-DISPLAY.
015000           DISPLAY "RMJVBAT0 - JOBS LOADED        - " WS-COUNT-DISPLAY.
015100           MOVE WK-RMJCTL-CAP-COUNT TO WS-COUNT-DISPLAY.
015200           DISPLAY "RMJVBAT0 - CAPABILITIES LOADED - " WS-COUNT-DISPLAY.
015300       B099-EXIT.
015400           EXIT.
015500       EJECT
015600      *----------------------------------------------------------------*
015700      * C0NN - STEP 2.  IF AN LGA MAPPING FILE WAS SUPPLIED FOR THIS
015800      * RUN, LOAD/CLEAN IT AND ENRICH JOBS WITH AREA.  OTHERWISE LEAVE
015900      * AREA BLANK ON EVERY JOB AND DO NOT CALL RMJVLGA2 AT ALL.
016000      *----------------------------------------------------------------*
016100       C000-STEP2-LGA-MAPPING.
016200      *----------------------------------------------------------------*
016300           MOVE 2 TO WS-STEP-NO.
016400           PERFORM C100-TRY-OPEN-LGA THRU C199-EXIT.
016500           IF NOT WK-RMJCTL-LGA-FILE-GIVEN
016600               DISPLAY "RMJVBAT0 - STEP 2 - OPTIONAL LGA MAPPING FILE "
016700                   "NOT SUPPLIED - AREA LEFT BLANK ON ALL JOBS"
016800               GO TO C099-EXIT
016900           END-IF.
017000           DISPLAY "RMJVBAT0 - STEP 2 - LGA MAPPING FILE PRESENT".
017100           CALL "RMJVLGA2" USING WK-RMJCTL.
017200           PERFORM Z100-CHECK-FOR-ERROR THRU Z199-EXIT.
017300           IF WS-ABORT-RUN
017400               GO TO C099-EXIT
017500           END-IF.
017600           MOVE WK-RMJCTL-LGA-COUNT TO WS-COUNT-DISPLAY.
017700           DISPLAY "RMJVBAT0 - LGA MAPPINGS LOADED - " WS-COUNT-DISPLAY.
017800           MOVE WK-RMJCTL-DUP-LGA-COUNT TO WS-COUNT-DISPLAY.
017900           DISPLAY "RMJVBAT0 - DUPLICATE LGA KEYS  - " WS-COUNT-DISPLAY.
018000           MOVE WK-RMJCTL-MATCHED-LGA-COUNT TO WS-COUNT-DISPLAY.
018100           DISPLAY "RMJVBAT0 - JOBS MATCHED TO AREA - " WS-COUNT-DISPLAY.
018200           MOVE WK-RMJCTL-UNMATCH-LGA-COUNT TO WS-COUNT-DISPLAY.
018300           DISPLAY "RMJVBAT0 - JOBS UNMATCHED       - " WS-COUNT-DISPLAY.
018400       C099-EXIT.
018500           EXIT.
018600      *----------------------------------------------------------------*
018700       C100-TRY-OPEN-LGA.
018800      *----------------------------------------------------------------*
018900           MOVE "N" TO WK-RMJCTL-LGA-PRESENT-SW.
019000           OPEN INPUT RMJLGAS.
019100           IF WK-C-SUCCESSFUL
019200               MOVE "Y" TO WK-RMJCTL-LGA-PRESENT-SW
019300               CLOSE RMJLGAS
019400           END-IF.
019500       C199-EXIT.
019600           EXIT.
019700       EJECT
019800      *----------------------------------------------------------------*
019900      * D0NN - STEP 4.  FILTER JOBS BY THE REFERENCE DATE.
020000      *----------------------------------------------------------------*
020100       D000-STEP4-FILTER.
020200      *----------------------------------------------------------------*
020300           MOVE 4 TO WS-STEP-NO.
020400           DISPLAY "RMJVBAT0 - STEP 4 - FILTERING BY REFERENCE DATE".
020500           CALL "RMJVFLT3" USING WK-RMJCTL.
020600           PERFORM Z100-CHECK-FOR-ERROR THRU Z199-EXIT.
020700           IF WS-ABORT-RUN
020800               GO TO D099-EXIT
020900           END-IF.
021000           MOVE WK-RMJCTL-RETAINED-COUNT TO WS-COUNT-DISPLAY.
021100           DISPLAY "RMJVBAT0 - JOBS RETAINED       - " WS-COUNT-DISPLAY.
021200       D099-EXIT.
021300           EXIT.
021400       EJECT
021500      *----------------------------------------------------------------*
021600      * E0NN - STEP 5.  CAPABILITY CHECK.
021700      *----------------------------------------------------------------*
021800       E000-STEP5-CAPABILITY-CHECK.
021900      *----------------------------------------------------------------*
022000           MOVE 5 TO WS-STEP-NO.
022100           DISPLAY "RMJVBAT0 - STEP 5 - CHECKING CREW CAPABILITY".
022200           CALL "RMJVCAP4" USING WK-RMJCTL.
022300           PERFORM Z100-CHECK-FOR-ERROR THRU Z199-EXIT.
022400           IF WS-ABORT-RUN
022500               GO TO E099-EXIT
022600           END-IF.
022700           MOVE WK-RMJCTL-CANNOTDO-COUNT TO WS-COUNT-DISPLAY.
022800           DISPLAY "RMJVBAT0 - JOBS WE CANNOT DO   - " WS-COUNT-DISPLAY.
022900           MOVE WK-RMJCTL-NEEDSCHK-COUNT TO WS-COUNT-DISPLAY.
023000           DISPLAY "RMJVBAT0 - JOBS NEEDING A CHECK - " WS-COUNT-DISPLAY.
023100       E099-EXIT.
023200           EXIT.
023300       EJECT
023400      *----------------------------------------------------------------*
023500      * F0NN - STEP 6.  ASSIGN PRIORITIES AND BUILD THE PRIORITY
023600      * SUMMARY (DISPLAYED ON THE CONSOLE BY RMJVPRI5 ITSELF).
023700      *----------------------------------------------------------------*
023800       F000-STEP6-PRIORITISE.
023900      *----------------------------------------------------------------*
024000           MOVE 6 TO WS-STEP-NO.
024100           DISPLAY "RMJVBAT0 - STEP 6 - ASSIGNING PRIORITIES".
024200           CALL "RMJVPRI5" USING WK-RMJCTL.
024300           PERFORM Z100-CHECK-FOR-ERROR THRU Z199-EXIT.
024400           IF WS-ABORT-RUN
024500               GO TO F099-EXIT
024600           END-IF.
024700           MOVE WK-RMJCTL-PRIORITY-COUNT TO WS-COUNT-DISPLAY.
024800           DISPLAY "RMJVBAT0 - DISTINCT PRIORITY GROUPS - "
024900               WS-COUNT-DISPLAY.
025000       F099-EXIT.
025100           EXIT.
025200       EJECT
025300      *----------------------------------------------------------------*
025400      * G0NN - STEP 7.  WRITE THE PRIORITISED LISTING AND THE SUMMARY
025500      * STATISTICS/PRIORITY SUMMARY REPORT.
025600      *----------------------------------------------------------------*
025700       G000-STEP7-OUTPUT.
025800      *----------------------------------------------------------------*
025900           MOVE 7 TO WS-STEP-NO.
026000           DISPLAY "RMJVBAT0 - STEP 7 - WRITING OUTPUT FILES".
026100           CALL "RMJVOUT6" USING WK-RMJCTL.
026200           PERFORM Z100-CHECK-FOR-ERROR THRU Z199-EXIT.
026300       G099-EXIT.
026400           EXIT.
026500       EJECT
026600      *----------------------------------------------------------------*
026700      * Z1NN - COMMON ERROR CHECK, PERFORMED AFTER EVERY CALL.  ANY
026800      * STEP THAT SETS WK-RMJCTL-ERROR-SW TO "Y" STOPS THE RUN.
026900      *----------------------------------------------------------------*
027000       Z100-CHECK-FOR-ERROR.
027100      *----------------------------------------------------------------*
027200           IF WK-RMJCTL-FATAL-ERROR
027300               MOVE "Y" TO WS-ABORT-SW
027400               DISPLAY "RMJVBAT0 - FATAL ERROR AT STEP " WS-STEP-NO
027500               DISPLAY "RMJVBAT0 - " WK-RMJCTL-ERROR-TEXT
027600           END-IF.
027700       Z199-EXIT.
027800           EXIT.
027900       EJECT
028000      *----------------------------------------------------------------*
028100       Z900-ABORT-RUN.
028200      *----------------------------------------------------------------*
028300           DISPLAY "RMJVBAT0 - RUN ABORTED".
028400           GOBACK.
028500      ******************************************************************
028600      *************** END OF PROGRAM SOURCE - RMJVBAT0 ****************
028700      ******************************************************************
