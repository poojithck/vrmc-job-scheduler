000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID.      RMJVOUT6.
000400       AUTHOR.          D W CHIN.
000500       INSTALLATION.    ROADS OPERATIONS - INFORMATION SYSTEMS.
000600       DATE-WRITTEN.    04 MAR 1991.
000700       DATE-COMPILED.
000800       SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000900      *DESCRIPTION : WRITES THE TWO OUTPUT FILES FOR THE RUN - THE
001000      *              PRIORITISED JOB LISTING (RMJPRIO) IN THE SORTED
001100      *              TABLE ORDER LEFT BY RMJVPRI5, AND THE SUMMARY
001200      *              REPORT (RMJSUMM) CARRYING THE EIGHT METRIC LINES
001300      *              FOLLOWED BY THE PRIORITY SUMMARY.  CALLED ONCE
001400      *              PER RUN BY RMJVBAT0, LAST OF THE SIX STEPS.
001500      *______________________________________________________________
001600      * HISTORY OF MODIFICATION:
001700      *================================================================
001800      * RMJ010 04/03/91  DWC    INITIAL VERSION - LISTING FILE AND THE
001900      *                         EIGHT SUMMARY-STATISTICS LINES ONLY.
002000      *----------------------------------------------------------------*
002100      * RMJ013 14/08/96  DWC    PRIORITY-SUMMARY LINES NOW ALSO WRITTEN
002200      *                         TO RMJSUMM, NOT JUST DISPLAYED ON THE
002300      *                         CONSOLE BY RMJVPRI5.
002400      *----------------------------------------------------------------*
002500      * RMJ018 25/09/97  PLT    ADDED RMJPRJ-HISPEED-FLAG TO THE
002600      *                         LISTING RECORD - RTA HIGH-SPEED ZONE
002700      *                         FLAG.
002800      *----------------------------------------------------------------*
002810      * RMJ035 06/06/03  MAW    e-REQ 5387 - "JOBS NEEDING CAPABILITY
002820      *                         CHECK" STAT LINE LABEL WIDENED/REWORDED
002830      *                         TO "JOBS NEEDING A CAPABILITY CHECK" TO
002840      *                         MATCH THE WORDING RMJVBAT0 USES ON THE
002850      *                         CONSOLE FOR THE SAME COUNT.
002860      *----------------------------------------------------------------*
002900       EJECT
003000       ENVIRONMENT DIVISION.
003100      *********************
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-AS400.
003400       OBJECT-COMPUTER. IBM-AS400.
003500       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003600               UPSI-0 IS UPSI-SWITCH-0
003700               ON STATUS IS U0-ON
003800               OFF STATUS IS U0-OFF.
003900       INPUT-OUTPUT SECTION.
004000       FILE-CONTROL.
004100           SELECT RMJPRIO ASSIGN TO DATABASE-RMJPRIO
004200               ORGANIZATION IS SEQUENTIAL
004300               FILE STATUS IS WK-C-FILE-STATUS.
004400           SELECT RMJSUMM ASSIGN TO DATABASE-RMJSUMM
004500               ORGANIZATION IS SEQUENTIAL
004600               FILE STATUS IS WK-C-FILE-STATUS.
004700       EJECT
004800       DATA DIVISION.
004900       FILE SECTION.
005000      ***************
005100       FD  RMJPRIO
005200           LABEL RECORDS ARE OMITTED
005300           DATA RECORD IS RMJPRJ-REC.
005400       01  RMJPRJ-REC.
005500           COPY RMJPRJ.
005600       FD  RMJSUMM
005700           LABEL RECORDS ARE OMITTED
005800           DATA RECORD IS RMJRPT-REC.
005900       01  RMJRPT-REC.
006000           COPY RMJRPT.
006100       EJECT
006200       WORKING-STORAGE SECTION.
006300      ************************
006400       01  WK-C-COMMON.
006500           COPY RMJCOMN.
006600       77  WS-I                        PIC 9(04) COMP.
006700       77  WS-J                        PIC 9(04) COMP.
006900       01  WS-CUR-PRIORITY             PIC S9(05).
007000       01  WS-GROUP-COUNT              PIC 9(07) COMP.
007100       01  WS-TYPE-LIST-WORK           PIC X(40).
007200       01  WS-TYPE-LIST-CHARS REDEFINES WS-TYPE-LIST-WORK
007300                                     PIC X OCCURS 40 TIMES.
007400      *        CHARACTER VIEW USED WHILE BUILDING THE COMMA-SEPARATED
007500      *        DISTINCT JOB-TYPE LIST FOR ONE PRIORITY GROUP
007600       01  WS-TYPE-LIST-LEN            PIC 9(02) COMP.
007700       01  WS-M                        PIC 9(02) COMP.
007800       01  WS-TYPE-SEEN-COUNT          PIC 9(02) COMP.
007900       01  WS-TYPE-SEEN-TABLE.
008000           05  WS-TYPE-SEEN-ENTRY      PIC X(10) OCCURS 10 TIMES.
008100       01  WS-TYPE-ALREADY-SW          PIC X(01).
008200           88  WS-TYPE-ALREADY-LISTED         VALUE "Y".
008300       01  WS-TOTAL-JOBS               PIC 9(07) COMP.
008350       01  WS-K-SAVE                   PIC 9(04) COMP.
008400       01  WS-TYPE-SEEN-TABLE-X REDEFINES WS-TYPE-SEEN-TABLE
008450                                     PIC X(100).
008500      *        FLAT VIEW OF THE SEEN-TYPE TABLE, USED ONLY TO CLEAR
008550      *        IT IN ONE MOVE BETWEEN PRIORITY GROUPS
008600       01  WS-CUR-PRIORITY-X REDEFINES WS-CUR-PRIORITY PIC X(05).
008700      *        DISPLAY VIEW OF THE CURRENT PRIORITY, FOR USE IN A
008750      *        TRACE DISPLAY IF THE GROUP SCAN EVER MISBEHAVES
008800       EJECT
009000       LINKAGE SECTION.
009100      ****************
009200       01  WK-RMJCTL.
009300           COPY RMJLNK.
009400       EJECT
009500       PROCEDURE DIVISION USING WK-RMJCTL.
009600      ********************************
009700       MAIN-MODULE.
009800           PERFORM A100-OPEN-FILES THRU A199-EXIT.
009900           IF WK-RMJCTL-FATAL-ERROR
010000               GO TO Z000-END-PROGRAM
010100           END-IF.
010200           PERFORM B100-WRITE-LISTING THRU B199-EXIT.
010300           PERFORM C100-WRITE-STATISTICS THRU C199-EXIT.
010400           PERFORM D100-WRITE-PRIORITY-SUMMARY THRU D199-EXIT.
010500           PERFORM Z000-END-PROGRAM THRU Z099-EXIT.
010600           GOBACK.
010700       EJECT
010800      *----------------------------------------------------------------*
010900       A100-OPEN-FILES.
011000      *----------------------------------------------------------------*
011100           OPEN OUTPUT RMJPRIO.
011200           IF NOT WK-C-SUCCESSFUL
011300               DISPLAY "RMJVOUT6 - OPEN FILE ERROR - RMJPRIO"
011400               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500               MOVE "Y" TO WK-RMJCTL-ERROR-SW
011600               MOVE "RMJPRIO FILE OPEN FAILED" TO WK-RMJCTL-ERROR-TEXT
011700               GO TO A199-EXIT
011800           END-IF.
011900           OPEN OUTPUT RMJSUMM.
012000           IF NOT WK-C-SUCCESSFUL
012100               DISPLAY "RMJVOUT6 - OPEN FILE ERROR - RMJSUMM"
012200               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012300               MOVE "Y" TO WK-RMJCTL-ERROR-SW
012400               MOVE "RMJSUMM FILE OPEN FAILED" TO WK-RMJCTL-ERROR-TEXT
012500               CLOSE RMJPRIO
012600           END-IF.
012700       A199-EXIT.
012800           EXIT.
012900       EJECT
013000      *----------------------------------------------------------------*
013100      * B1NN - WRITE THE PRIORITISED JOB LISTING.  THE JOB TABLE IS
013200      * ALREADY IN THE RIGHT ORDER (CAN-DO ASCENDING PRIORITY, THEN THE
013300      * CANNOT-DO GROUP) AS LEFT BY RMJVPRI5'S SORT - THIS PARAGRAPH
013400      * JUST WALKS IT AND SKIPS ANY ROW THAT IS NOT RETAINED.
013500      *----------------------------------------------------------------*
013600       B100-WRITE-LISTING.
013700      *----------------------------------------------------------------*
013800           PERFORM B110-WRITE-ONE-LISTING THRU B119-EXIT
013900               VARYING WS-I FROM 1 BY 1
014000               UNTIL WS-I > WK-RMJCTL-JOB-COUNT.
014100       B199-EXIT.
014200           EXIT.
014300      *----------------------------------------------------------------*
014400       B110-WRITE-ONE-LISTING.
014500      *----------------------------------------------------------------*
014600           IF NOT WK-RMJJOB-RETAINED(WS-I)
014700               GO TO B119-EXIT
014800           END-IF.
014850           MOVE SPACES TO RMJPRJ-RECORD.
014900           MOVE WK-RMJJOB-PRIORITY(WS-I)     TO RMJPRJ-PRIORITY.
015000           MOVE WK-RMJJOB-JOB-ID(WS-I)        TO RMJPRJ-JOB-ID.
015100           MOVE WK-RMJJOB-PARENT-TYPE(WS-I)   TO RMJPRJ-PARENT-TYPE.
015200           MOVE WK-RMJJOB-STD-JOB(WS-I)       TO RMJPRJ-STD-JOB.
015300           MOVE WK-RMJJOB-LOCATION(WS-I)      TO RMJPRJ-LOCATION.
015400           MOVE WK-RMJJOB-DUE-TEXT(WS-I)      TO RMJPRJ-DUE-TEXT.
015500           MOVE WK-RMJJOB-AREA(WS-I)          TO RMJPRJ-AREA.
015600           MOVE WK-RMJJOB-LGA(WS-I)           TO RMJPRJ-LGA.
015700           IF WK-RMJJOB-CAN-DO(WS-I)
015800               MOVE "N" TO RMJPRJ-CANNOTDO-FLAG
015900           ELSE
016000               MOVE "Y" TO RMJPRJ-CANNOTDO-FLAG
016100           END-IF.
016200           IF WK-RMJJOB-NEEDS-CHECK(WS-I)
016300               MOVE "Y" TO RMJPRJ-CAPCHECK-FLAG
016400           ELSE
016500               MOVE "N" TO RMJPRJ-CAPCHECK-FLAG
016600           END-IF.
016700           IF WK-RMJJOB-HIGH-SPEED(WS-I)
016800               MOVE "Y" TO RMJPRJ-HISPEED-FLAG
016900           ELSE
017000               MOVE "N" TO RMJPRJ-HISPEED-FLAG
017100           END-IF.
017300           WRITE RMJPRJ-REC.
017400       B119-EXIT.
017500           EXIT.
017600       EJECT
017700      *----------------------------------------------------------------*
017800      * C1NN - WRITE THE EIGHT SUMMARY-STATISTICS LINES.  COUNTED OVER
017900      * ALL RETAINED JOBS, INCLUDING CANNOT-DO ONES, PER THE AGREED
017910      * LISTING RULES - THE
018000      * RUNNING COUNTERS WERE ACCUMULATED BY THE EARLIER STEP PROGRAMS
018100      * IN WK-RMJCTL, EXCEPT THE THREE JOB-TYPE LITERAL COUNTS WHICH
018200      * THIS PARAGRAPH DERIVES DIRECTLY FROM THE JOB TABLE.
018300      *----------------------------------------------------------------*
018400       C100-WRITE-STATISTICS.
018500      *----------------------------------------------------------------*
018600           MOVE 0 TO WS-TOTAL-JOBS.
018700           MOVE 0 TO WK-RMJCTL-HAZARD-COUNT WK-RMJCTL-REPAIRS-COUNT
018800                      WK-RMJCTL-SURVEY-COUNT.
018900           PERFORM C110-TALLY-ONE-JOB THRU C119-EXIT
019000               VARYING WS-I FROM 1 BY 1
019100               UNTIL WS-I > WK-RMJCTL-JOB-COUNT.
019150           MOVE SPACES TO RMJRPT-LINE.
019200           MOVE "TOTAL JOBS"                   TO RMJRPT-STAT-NAME.
019300           MOVE WS-TOTAL-JOBS                   TO RMJRPT-STAT-COUNT.
019400           PERFORM C900-WRITE-STAT-LINE THRU C909-EXIT.
019450           MOVE SPACES TO RMJRPT-LINE.
019500           MOVE "JOBS WE CAN DO"                TO RMJRPT-STAT-NAME.
019600           MOVE WK-RMJCTL-CANDO-COUNT           TO RMJRPT-STAT-COUNT.
019700           PERFORM C900-WRITE-STAT-LINE THRU C909-EXIT.
019750           MOVE SPACES TO RMJRPT-LINE.
019800           MOVE "JOBS WE CANNOT DO"             TO RMJRPT-STAT-NAME.
019900           MOVE WK-RMJCTL-CANNOTDO-COUNT        TO RMJRPT-STAT-COUNT.
020000           PERFORM C900-WRITE-STAT-LINE THRU C909-EXIT.
020050           MOVE SPACES TO RMJRPT-LINE.
020100           MOVE "JOBS NEEDING A CAPABILITY CHECK" TO RMJRPT-STAT-NAME.
020200           MOVE WK-RMJCTL-NEEDSCHK-COUNT        TO RMJRPT-STAT-COUNT.
020300           PERFORM C900-WRITE-STAT-LINE THRU C909-EXIT.
020350           MOVE SPACES TO RMJRPT-LINE.
020400           MOVE "HIGH SPEED ZONE JOBS (>80)"    TO RMJRPT-STAT-NAME.
020500           MOVE WK-RMJCTL-HISPEED-COUNT         TO RMJRPT-STAT-COUNT.
020600           PERFORM C900-WRITE-STAT-LINE THRU C909-EXIT.
020650           MOVE SPACES TO RMJRPT-LINE.
020700           MOVE "HAZARD JOBS"                   TO RMJRPT-STAT-NAME.
020800           MOVE WK-RMJCTL-HAZARD-COUNT          TO RMJRPT-STAT-COUNT.
020900           PERFORM C900-WRITE-STAT-LINE THRU C909-EXIT.
020950           MOVE SPACES TO RMJRPT-LINE.
021000           MOVE "REPAIRS JOBS"                  TO RMJRPT-STAT-NAME.
021100           MOVE WK-RMJCTL-REPAIRS-COUNT         TO RMJRPT-STAT-COUNT.
021200           PERFORM C900-WRITE-STAT-LINE THRU C909-EXIT.
021250           MOVE SPACES TO RMJRPT-LINE.
021300           MOVE "SURVEY JOBS"                   TO RMJRPT-STAT-NAME.
021400           MOVE WK-RMJCTL-SURVEY-COUNT          TO RMJRPT-STAT-COUNT.
021500           PERFORM C900-WRITE-STAT-LINE THRU C909-EXIT.
021600       C199-EXIT.
021700           EXIT.
021800      *----------------------------------------------------------------*
021900       C110-TALLY-ONE-JOB.
022000      *----------------------------------------------------------------*
022100           IF NOT WK-RMJJOB-RETAINED(WS-I)
022200               GO TO C119-EXIT
022300           END-IF.
022400           ADD 1 TO WS-TOTAL-JOBS.
022500           IF WK-RMJJOB-IS-HAZARD(WS-I)
022600               ADD 1 TO WK-RMJCTL-HAZARD-COUNT
022700           END-IF.
022800           IF WK-RMJJOB-IS-REPAIRS(WS-I)
022900               ADD 1 TO WK-RMJCTL-REPAIRS-COUNT
023000           END-IF.
023100           IF WK-RMJJOB-IS-SURVEY(WS-I)
023200               ADD 1 TO WK-RMJCTL-SURVEY-COUNT
023300           END-IF.
023400       C119-EXIT.
023500           EXIT.
023600      *----------------------------------------------------------------*
023700       C900-WRITE-STAT-LINE.
023800      *----------------------------------------------------------------*
024000           WRITE RMJRPT-REC FROM RMJRPT-STAT-LINE.
024100       C909-EXIT.
024200           EXIT.
024300       EJECT
024400      *----------------------------------------------------------------*
024500      * D1NN - WRITE THE PRIORITY-SUMMARY LINES TO RMJSUMM, ONE PER
024600      * DISTINCT PRIORITY VALUE, ASCENDING, STARTING WITH -1 (IF ANY
024700      * CANNOT-DO JOBS ARE PRESENT) THEN 1, 2, 3... FOLLOWING THE SAME
024800      * LOGIC RMJVPRI5 USES FOR ITS CONSOLE DISPLAY.
024900      *----------------------------------------------------------------*
025000       D100-WRITE-PRIORITY-SUMMARY.
025100      *----------------------------------------------------------------*
025200           PERFORM D110-WRITE-CANNOTDO-GROUP THRU D119-EXIT.
025300           MOVE 0 TO WS-CUR-PRIORITY.
025400           PERFORM D200-WRITE-ONE-GROUP THRU D209-EXIT
025500               VARYING WS-I FROM 1 BY 1
025600               UNTIL WS-I > WK-RMJCTL-JOB-COUNT.
025700       D199-EXIT.
025800           EXIT.
025900      *----------------------------------------------------------------*
026000       D110-WRITE-CANNOTDO-GROUP.
026100      *----------------------------------------------------------------*
026200           MOVE 0 TO WS-GROUP-COUNT.
026300           MOVE SPACES TO WS-TYPE-LIST-WORK.
026400           MOVE 0 TO WS-TYPE-LIST-LEN.
026500           MOVE 0 TO WS-TYPE-SEEN-COUNT.
026600           PERFORM D120-SCAN-CANNOTDO THRU D129-EXIT
026700               VARYING WS-I FROM 1 BY 1
026800               UNTIL WS-I > WK-RMJCTL-JOB-COUNT.
026900           IF WS-GROUP-COUNT > 0
026950               MOVE SPACES             TO RMJRPT-LINE
027000               MOVE -1                 TO RMJRPT-PRIO-NUMBER
027100               MOVE WS-GROUP-COUNT     TO RMJRPT-PRIO-COUNT
027200               MOVE WS-TYPE-LIST-WORK  TO RMJRPT-PRIO-TYPES
027300               PERFORM D900-WRITE-PRIO-LINE THRU D909-EXIT
027400           END-IF.
027500       D119-EXIT.
027600           EXIT.
027700      *----------------------------------------------------------------*
027800       D120-SCAN-CANNOTDO.
027900      *----------------------------------------------------------------*
028000           IF NOT WK-RMJJOB-RETAINED(WS-I)
028100               GO TO D129-EXIT
028200           END-IF.
028300           IF WK-RMJJOB-CAN-DO(WS-I)
028400               GO TO D129-EXIT
028500           END-IF.
028600           ADD 1 TO WS-GROUP-COUNT.
028700           PERFORM D300-ADD-TYPE-TO-LIST THRU D309-EXIT.
028800       D129-EXIT.
028900           EXIT.
029000      *----------------------------------------------------------------*
029100       D200-WRITE-ONE-GROUP.
029200      *----------------------------------------------------------------*
029300           IF NOT WK-RMJJOB-RETAINED(WS-I)
029400               GO TO D209-EXIT
029500           END-IF.
029600           IF NOT WK-RMJJOB-CAN-DO(WS-I)
029700               GO TO D209-EXIT
029800           END-IF.
029900           IF WK-RMJJOB-PRIORITY(WS-I) = WS-CUR-PRIORITY
030000               GO TO D209-EXIT
030100           END-IF.
030200           MOVE WK-RMJJOB-PRIORITY(WS-I) TO WS-CUR-PRIORITY.
030300           MOVE 0 TO WS-GROUP-COUNT.
030400           MOVE SPACES TO WS-TYPE-LIST-WORK.
030500           MOVE 0 TO WS-TYPE-LIST-LEN.
030600           MOVE 0 TO WS-TYPE-SEEN-COUNT.
030700           PERFORM D210-SCAN-ONE-GROUP THRU D219-EXIT
030800               VARYING WS-J FROM 1 BY 1
030900               UNTIL WS-J > WK-RMJCTL-JOB-COUNT.
030950           MOVE SPACES             TO RMJRPT-LINE.
031000           MOVE WS-CUR-PRIORITY    TO RMJRPT-PRIO-NUMBER.
031100           MOVE WS-GROUP-COUNT     TO RMJRPT-PRIO-COUNT.
031200           MOVE WS-TYPE-LIST-WORK  TO RMJRPT-PRIO-TYPES.
031300           PERFORM D900-WRITE-PRIO-LINE THRU D909-EXIT.
031400       D209-EXIT.
031500           EXIT.
031600      *----------------------------------------------------------------*
031700       D210-SCAN-ONE-GROUP.
031800      *----------------------------------------------------------------*
031900           IF WK-RMJJOB-PRIORITY(WS-J) NOT = WS-CUR-PRIORITY
032000               GO TO D219-EXIT
032100           END-IF.
032200           ADD 1 TO WS-GROUP-COUNT.
032300           MOVE WS-I TO WS-K-SAVE.
032400           MOVE WS-J TO WS-I.
032500           PERFORM D300-ADD-TYPE-TO-LIST THRU D309-EXIT.
032600           MOVE WS-K-SAVE TO WS-I.
032700       D219-EXIT.
032800           EXIT.
032900       EJECT
033000      *----------------------------------------------------------------*
033100      * D300 - ADD THE PARENT-TYPE OF JOB WS-I TO THE COMMA-SEPARATED
033200      * DISTINCT LIST IN WS-TYPE-LIST-WORK IF IT IS NOT ALREADY THERE,
033300      * USING WS-TYPE-SEEN-TABLE FOR THE DUPLICATE CHECK.
033400      *----------------------------------------------------------------*
033500       D300-ADD-TYPE-TO-LIST.
033600      *----------------------------------------------------------------*
033700           MOVE "N" TO WS-TYPE-ALREADY-SW.
033800           PERFORM D310-CHECK-ONE-ENTRY THRU D319-EXIT
033900               VARYING WS-M FROM 1 BY 1
034000               UNTIL WS-M > WS-TYPE-SEEN-COUNT
034100                   OR WS-TYPE-ALREADY-LISTED.
034200           IF WS-TYPE-ALREADY-LISTED
034300               GO TO D309-EXIT
034400           END-IF.
034500           IF WS-TYPE-SEEN-COUNT < 10
034600               ADD 1 TO WS-TYPE-SEEN-COUNT
034700               MOVE WK-RMJJOB-PARENT-TYPE(WS-I)
034800                   TO WS-TYPE-SEEN-ENTRY(WS-TYPE-SEEN-COUNT)
034900           END-IF.
035000           IF WS-TYPE-LIST-LEN > 0
035100               ADD 1 TO WS-TYPE-LIST-LEN
035200               MOVE "," TO WS-TYPE-LIST-CHARS(WS-TYPE-LIST-LEN)
035300           END-IF.
035400           PERFORM D320-APPEND-ONE-CHAR THRU D329-EXIT
035500               VARYING WS-M FROM 1 BY 1
035600               UNTIL WS-M > 10
035700                   OR WK-RMJJOB-PARENT-TYPE(WS-I) (WS-M:1) = SPACE.
035800       D309-EXIT.
035900           EXIT.
036000      *----------------------------------------------------------------*
036100       D310-CHECK-ONE-ENTRY.
036200      *----------------------------------------------------------------*
036300           IF WS-TYPE-SEEN-ENTRY(WS-M) = WK-RMJJOB-PARENT-TYPE(WS-I)
036400               MOVE "Y" TO WS-TYPE-ALREADY-SW
036500           END-IF.
036600       D319-EXIT.
036700           EXIT.
036800      *----------------------------------------------------------------*
036900       D320-APPEND-ONE-CHAR.
037000      *----------------------------------------------------------------*
037100           ADD 1 TO WS-TYPE-LIST-LEN.
037200           MOVE WK-RMJJOB-PARENT-TYPE(WS-I) (WS-M:1)
037300               TO WS-TYPE-LIST-CHARS(WS-TYPE-LIST-LEN).
037400       D329-EXIT.
037500           EXIT.
037600      *----------------------------------------------------------------*
037700       D900-WRITE-PRIO-LINE.
037800      *----------------------------------------------------------------*
038000           WRITE RMJRPT-REC FROM RMJRPT-PRIO-LINE.
038100       D909-EXIT.
038200           EXIT.
038300       EJECT
038400      *----------------------------------------------------------------*
038500       Z000-END-PROGRAM.
038600      *----------------------------------------------------------------*
038700           CLOSE RMJPRIO RMJSUMM.
038800       Z099-EXIT.
038900           EXIT.
039000      ******************************************************************
039100      *************** END OF PROGRAM SOURCE - RMJVOUT6 ****************
039200      ******************************************************************
