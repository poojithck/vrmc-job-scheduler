000100      *****************************************************************
000200      * RMJCOMN.CPYBK
000300      * COMMON FILE STATUS WORK AREA - ROAD MAINTENANCE JOB
000400      * PRIORITISATION (RMJ) SUITE.  COPY THIS INTO WORKING-STORAGE
000500      * AS 01 WK-C-COMMON IN EVERY RMJ PROGRAM THAT OPENS A FILE.
000600      *****************************************************************
000700      * HISTORY OF MODIFICATION:
000800      *****************************************************************
000900      * TAG    DATE      DEV    DESCRIPTION
001000      *------- --------- ------ ----------------------------------------
001100      * RMJ001 04/03/91  DWC    INITIAL VERSION - LIFTED OUT OF EACH
001200      *                         PROGRAM'S OWN COPY OF WK-C-FILE-STATUS
001300      *                         SO ALL SIX RMJ PROGRAMS AGREE ON THE
001400      *                         SAME CONDITION NAMES.
001500      *---------------------------------------------------------------*
001600      * RMJ014 19/11/96  PLT    ADDED WK-C-AT-END FOR THE SEQUENTIAL
001700      *                         JOBS/CAPABILITY/LGA-MAPPING READ LOOPS.
001800      *---------------------------------------------------------------*
001900      * RMJ022 08/02/99  SKL    Y2K - WK-C-TODAY-CCYY EXPANDED FROM
002000      *                         2-DIGIT TO 4-DIGIT YEAR.  ROAD MAINT
002100      *                         DUE DATES WERE ABOUT TO ROLL INTO 00.
002200      *---------------------------------------------------------------*
002210      * RMJ038 04/11/02  MAW    e-REQ 5220 - RMJVLOD1 PICKED UP A
002220      *                         MISNAMED EXTRACT FILE.  CONFIRMED
002230      *                         WK-C-FILE-NOT-FOUND (STATUS "35")
002240      *                         ALREADY COVERS IT - NO CHANGE REQUIRED.
002250      *---------------------------------------------------------------*
002300          05  WK-C-FILE-STATUS            PIC X(02).
002400              88  WK-C-SUCCESSFUL                    VALUE "00".
002500              88  WK-C-DUPLICATE-KEY                 VALUE "02" "22".
002600              88  WK-C-END-OF-FILE                   VALUE "10".
002700              88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002800              88  WK-C-INVALID-KEY                   VALUE "21" "23".
002900              88  WK-C-FILE-NOT-FOUND                VALUE "35".
003000          05  WK-C-AT-END                 PIC X(01) VALUE "N".
003100              88  WK-C-END-OF-TABLE                  VALUE "Y".
003200          05  WK-C-TODAY-CCYY             PIC 9(04) VALUE ZEROS.
003300          05  WK-C-TODAY-MM               PIC 9(02) VALUE ZEROS.
003400          05  WK-C-TODAY-DD               PIC 9(02) VALUE ZEROS.
003500          05  FILLER                      PIC X(10) VALUE SPACES.
