000100      *****************************************************************
000200      * RMJPRJ.CPYBK
000300      * I-O FORMAT: PRIORITISED JOB RECORD, TO FILE RMJPRIO (THE
000400      * PRIORITISED JOB LISTING).  ONE RECORD PER RETAINED JOB -
000500      * BUILT BY RMJVOUT6 FROM THE JOB TABLE IN WK-RMJCTL.
000600      *****************************************************************
000700      * HISTORY OF MODIFICATION:
000800      *****************************************************************
000900      * TAG    DATE      DEV    DESCRIPTION
001000      *------- --------- ------ ----------------------------------------
001100      * RMJ003 04/03/91  DWC    INITIAL VERSION.
001200      *---------------------------------------------------------------*
001300      * RMJ018 25/09/97  PLT    ADDED RMJPRJ-HISPEED-FLAG ALONGSIDE
001400      *                         THE EXISTING CANNOT-DO / CAP-CHECK
001500      *                         FLAGS - RTA HIGH-SPEED ZONE FLAG.
001600      *---------------------------------------------------------------*
001610      * RMJ042 06/06/03  MAW    e-REQ 5387 - CONFIRMED RMJPRJ-LGA AT
001620      *                         X(25) MATCHES RMJLGA-NAME ON THE INPUT
001630      *                         MAPPING RECORD - NO WIDTH CHANGE
001640      *                         REQUIRED, NOTED FOR THE FILE.
001650      *---------------------------------------------------------------*
001700          05  RMJPRJ-RECORD                PIC X(150).
001800      *
001900      *  I-O FORMAT: RMJPRJR  FROM FILE RMJPRIO
002000      *
002100          05  RMJPRJR  REDEFINES RMJPRJ-RECORD.
002200              06  RMJPRJ-PRIORITY          PIC S9(05).
002300      *                                SEQUENTIAL PRIORITY, 1 = MOST
002400      *                                URGENT; -1 = CANNOT DO INTERNAL
002500              06  RMJPRJ-JOB-ID            PIC X(10).
002600              06  RMJPRJ-PARENT-TYPE       PIC X(10).
002700              06  RMJPRJ-STD-JOB           PIC X(10).
002800              06  RMJPRJ-LOCATION          PIC X(30).
002900              06  RMJPRJ-DUE-TEXT          PIC X(22).
003000              06  RMJPRJ-AREA              PIC X(20).
003100      *                                MAPPED AREA, BLANK IF UNMAPPED
003200      *                                OR THE LGA-MAPPING FILE WAS NOT
003300      *                                SUPPLIED FOR THIS RUN
003400              06  RMJPRJ-LGA               PIC X(25).
003500              06  RMJPRJ-CANNOTDO-FLAG     PIC X(01).
003600      *                                'Y'/'N' - CANNOT BE DONE BY
003700      *                                INTERNAL CREWS
003800              06  RMJPRJ-CAPCHECK-FLAG     PIC X(01).
003900      *                                'Y'/'N' - NEEDS A MANUAL
004000      *                                CAPABILITY CHECK
004100              06  RMJPRJ-HISPEED-FLAG      PIC X(01).
004200      *                                'Y'/'N' - SPEED ZONE OVER 80,
004300      *                                INFORMATIONAL ONLY
004400              06  FILLER                   PIC X(19).
