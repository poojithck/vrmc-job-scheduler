000100      *****************************************************************
000200      * RMJLGA.CPYBK
000300      * I-O FORMAT: LGA-TO-AREA MAPPING RECORD, FROM FILE RMJLGAS.
000400      * OPTIONAL FILE - WHEN IT IS NOT SUPPLIED FOR A RUN, RMJVLGA2
000500      * IS NOT CALLED AND EVERY JOB'S AREA IS LEFT BLANK.
000600      *****************************************************************
000700      * HISTORY OF MODIFICATION:
000800      *****************************************************************
000900      * TAG    DATE      DEV    DESCRIPTION
001000      *------- --------- ------ ----------------------------------------
001100      * RMJ005 11/07/92  DWC    INITIAL VERSION - ONE COUNCIL BOUNDARY
001200      *                         REALIGNMENT A YEAR MEANT THE OLD
001300      *                         HARD-CODED AREA TABLE IN RMJVLGA2 HAD
001400      *                         TO BECOME A SUPPLIED FILE INSTEAD.
001500      *---------------------------------------------------------------*
001510      * RMJ040 12/02/04  MAW    e-REQ 5601 - CONFIRMED RMJLGA-NAME AT
001520      *                         X(25) IS WIDE ENOUGH FOR EVERY MERGED
001530      *                         COUNCIL NAME ON THE 2004 BOUNDARY
001540      *                         REVIEW GAZETTE EXTRACT - NO WIDTH
001550      *                         CHANGE REQUIRED.
001560      *---------------------------------------------------------------*
001570      * RMJ048 02/06/05  JKR    WIDENED RMJLGA-RECORD FROM X(45) TO
001580      *                         X(50) AND ADDED A 5-BYTE FILLER ON THE
001590      *                         END, SAME AS THE OTHER RMJ COPYBOOKS -
001591      *                         GIVES ROOM FOR A FUTURE FIELD WITHOUT
001592      *                         ANOTHER RECORD-WIDTH CHANGE.
001593      *---------------------------------------------------------------*
001600          05  RMJLGA-RECORD                PIC X(50).
001700      *
001800      *  I-O FORMAT: RMJLGAR  FROM FILE RMJLGAS
001900      *
002000          05  RMJLGAR  REDEFINES RMJLGA-RECORD.
002100              06  RMJLGA-NAME              PIC X(25).
002200      *                                LGA NAME - MAY CARRY STRAY
002300      *                                SPACES / MIXED CASE FROM THE
002400      *                                COUNCIL GAZETTE EXTRACT
002500              06  RMJLGA-AREA              PIC X(20).
002600      *                                OPERATIONAL AREA THE LGA
002700      *                                BELONGS TO
002710              06  FILLER                   PIC X(05).
