000100       IDENTIFICATION DIVISION.
000200      ***********************
000300       PROGRAM-ID.      RMJVLOD1.
000400       AUTHOR.          D W CHIN.
000500       INSTALLATION.    ROADS OPERATIONS - INFORMATION SYSTEMS.
000600       DATE-WRITTEN.    04 MAR 1991.
000700       DATE-COMPILED.
000800       SECURITY.        CONFIDENTIAL - INTERNAL USE ONLY.
000900      *DESCRIPTION : LOADS THE MAINTENANCE JOBS FILE AND THE CREW
001000      *              CAPABILITY REFERENCE FILE INTO THE RMJ SHARED
001100      *              CONTROL BLOCK (WK-RMJCTL) FOR THE BALANCE OF THE
001200      *              RUN.  VALIDATES THAT EVERY REQUIRED FIELD IS
001300      *              PRESENT ON EACH JOB AND CAPABILITY RECORD, AND
001400      *              PARSES EACH JOB'S DUE DATE/TIME TEXT INTO A
001500      *              SORTABLE CCYYMMDDHHMMSS KEY.
001600      *              CALLED ONCE PER RUN BY RMJVBAT0.
001700      *______________________________________________________________
001800      * HISTORY OF MODIFICATION:
001900      *================================================================
002000      * RMJ001 04/03/91  DWC    INITIAL VERSION.
002100      *----------------------------------------------------------------*
002200      * RMJ010 17/06/94  DWC    ADDED THE DD/MM/YY (2-DIGIT YEAR) AND
002300      *                         ISO YYYY-MM-DD DUE DATE FORMATS - THE
002400      *                         SOUTH DEPOT EXTRACT USES ISO DATES.
002500      *----------------------------------------------------------------*
002600      * RMJ016 25/09/97  PLT    DUE DATE WITHOUT A TIME PORTION NOW
002700      *                         DEFAULTS TO MIDNIGHT INSTEAD OF BEING
002800      *                         REJECTED - e-REQ 4471.
002900      *----------------------------------------------------------------*
003000      * RMJ022 08/02/99  SKL    Y2K - 2-DIGIT YEARS ON INPUT ARE NOW
003100      *                         FORCED TO 20YY (WERE DEFAULTING TO THE
003200      *                         RUNNING CENTURY, WHICH WAS ABOUT TO
003300      *                         FLIP).  TESTED AGAINST 1999/2000/2001
003400      *                         DUE DATES BEFORE SIGN-OFF.
003500      *----------------------------------------------------------------*
003600      * RMJ030 14/05/01  MAW    TIGHTENED REQUIRED-FIELD CHECK - BLANK
003700      *                         STANDARD JOB CODE WAS SLIPPING THROUGH
003800      *                         AND CAUSING CAPABILITY MISMATCHES.
003900      *----------------------------------------------------------------*
003910      * RMJ045 02/06/05  JKR    D310/D320 MINIMUM-LENGTH GUARDS WERE ONE
003920      *                         SHORT - A SLASH DATE WITH "HH:MM AM/PM"
003930      *                         BUT NO SECONDS WAS ONE CHARACTER TOO
003940      *                         SHORT TO BE REJECTED AS INCOMPLETE BY
003950      *                         EITHER ROUTINE.  CHANGED THE < 18 AND
003960      *                         < 16 TESTS TO < 19 AND < 17 PER e-REQ
003970      *                         5848, TO MATCH D200-PARSE-ISO'S (CORRECT)
003980      *                         < 5 MINIMUM-REMAINDER TEST.
003990      *----------------------------------------------------------------*
004000       EJECT
004100       ENVIRONMENT DIVISION.
004200      *********************
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-AS400.
004500       OBJECT-COMPUTER. IBM-AS400.
004600       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004700               UPSI-0 IS UPSI-SWITCH-0
004800               ON STATUS IS U0-ON
004900               OFF STATUS IS U0-OFF.
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT RMJJOBS ASSIGN TO DATABASE-RMJJOBS
005300               ORGANIZATION IS SEQUENTIAL
005400               FILE STATUS IS WK-C-FILE-STATUS.
005500           SELECT RMJCAPS ASSIGN TO DATABASE-RMJCAPS
005600               ORGANIZATION IS SEQUENTIAL
005700               FILE STATUS IS WK-C-FILE-STATUS.
005800       EJECT
005900       DATA DIVISION.
006000       FILE SECTION.
006100      ***************
006200       FD  RMJJOBS
006300           LABEL RECORDS ARE OMITTED
006400           DATA RECORD IS RMJJOB-REC.
006500       01  RMJJOB-REC.
006600           COPY RMJJOB.
006700       FD  RMJCAPS
006800           LABEL RECORDS ARE OMITTED
006900           DATA RECORD IS RMJCAP-REC.
007000       01  RMJCAP-REC.
007100           COPY RMJCAP.
007200       EJECT
007300       WORKING-STORAGE SECTION.
007400      ************************
007500       01  WK-C-COMMON.
007600           COPY RMJCOMN.
007700       77  WS-I                        PIC 9(04) COMP.
007800       77  WS-J                        PIC 9(04) COMP.
007950       01  WS-JOBID-DIAG-WORK          PIC X(10).
007960       01  WS-JOBID-DIAG-CHARS REDEFINES WS-JOBID-DIAG-WORK
007970                                     PIC X OCCURS 10 TIMES.
007980      *        CHARACTER VIEW NOT ACTUALLY SCANNED, KEPT FOR
007990      *        CONSISTENCY WITH THE DATE-PARSE WORK AREA BELOW
008000       01  WS-DATE-PARSE-AREA.
008100           05  WS-DP-INPUT             PIC X(22).
008200           05  WS-DP-TRIM              PIC X(22).
008300           05  WS-DP-TRIM-LEN          PIC 9(02) COMP.
008400           05  WS-DP-START             PIC 9(02) COMP.
008500           05  WS-DP-END               PIC 9(02) COMP.
008600           05  WS-DP-REM-LEN           PIC 9(02) COMP.
008700           05  WS-DP-DD                PIC 9(02).
008800           05  WS-DP-MM                PIC 9(02).
008900           05  WS-DP-YY                PIC 9(02).
009000           05  WS-DP-CCYY              PIC 9(04).
009100           05  WS-DP-HH                PIC 9(02).
009200           05  WS-DP-MIN               PIC 9(02).
009300           05  WS-DP-SS                PIC 9(02).
009400           05  WS-DP-AMPM              PIC X(02).
009500           05  WS-DP-HAS-TIME-SW       PIC X(01).
009600               88  WS-DP-HAS-TIME               VALUE "Y".
009700           05  WS-DP-HAS-SECS-SW       PIC X(01).
009800               88  WS-DP-HAS-SECS               VALUE "Y".
009900           05  WS-DP-ERROR-SW          PIC X(01).
010000               88  WS-DP-ERROR                  VALUE "Y".
010100           05  WS-DP-KEY               PIC 9(14).
010200           05  WS-DP-REMAINDER         PIC X(22).
010300       01  WS-DP-REMAINDER-VIEW REDEFINES WS-DP-REMAINDER.
010400      *        VIEW OF THE TIME PORTION WHEN SECONDS ARE PRESENT,
010500      *        E.G. "11:26:45 AM"
010600           05  WS-DP-RV-HH             PIC X(02).
010700           05  FILLER                  PIC X(01).
010800           05  WS-DP-RV-MIN            PIC X(02).
010900           05  FILLER                  PIC X(01).
011000           05  WS-DP-RV-SS             PIC X(02).
011100           05  FILLER                  PIC X(01).
011200           05  WS-DP-RV-AMPM           PIC X(02).
011300           05  FILLER                  PIC X(13).
011400       01  WS-DP-REMAINDER-VIEW2 REDEFINES WS-DP-REMAINDER.
011500      *        VIEW OF THE TIME PORTION WHEN SECONDS ARE ABSENT,
011600      *        E.G. "11:26 AM"
011700           05  WS-DP-RV2-HH            PIC X(02).
011800           05  FILLER                  PIC X(01).
011900           05  WS-DP-RV2-MIN           PIC X(02).
012000           05  FILLER                  PIC X(01).
012100           05  WS-DP-RV2-AMPM          PIC X(02).
012200           05  FILLER                  PIC X(15).
012300       EJECT
012400       LINKAGE SECTION.
012500      ****************
012600       01  WK-RMJCTL.
012700           COPY RMJLNK.
012800       EJECT
012900       PROCEDURE DIVISION USING WK-RMJCTL.
013000      ********************************
013100       MAIN-MODULE.
013200           MOVE "N" TO WK-RMJCTL-ERROR-SW.
013300           MOVE SPACES TO WK-RMJCTL-ERROR-TEXT.
013400           PERFORM A100-OPEN-FILES THRU A199-EXIT.
013500           IF WK-RMJCTL-FATAL-ERROR
013600               GO TO Z000-END-PROGRAM
013700           END-IF.
013800           PERFORM B100-LOAD-JOBS THRU B199-EXIT.
013900           IF NOT WK-RMJCTL-FATAL-ERROR
014000               PERFORM C100-LOAD-CAPS THRU C199-EXIT
014100           END-IF.
014200           PERFORM Z000-END-PROGRAM THRU Z099-EXIT.
014300           GOBACK.
014400       EJECT
014500      *----------------------------------------------------------------*
014600       A100-OPEN-FILES.
014700      *----------------------------------------------------------------*
014800           OPEN INPUT RMJJOBS.
014900           IF NOT WK-C-SUCCESSFUL
015000               DISPLAY "RMJVLOD1 - OPEN FILE ERROR - RMJJOBS"
015100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015200               MOVE "Y" TO WK-RMJCTL-ERROR-SW
015300               MOVE "RMJJOBS FILE OPEN FAILED" TO WK-RMJCTL-ERROR-TEXT
015400               GO TO A199-EXIT
015500           END-IF.
015600           OPEN INPUT RMJCAPS.
015700           IF NOT WK-C-SUCCESSFUL
015800               DISPLAY "RMJVLOD1 - OPEN FILE ERROR - RMJCAPS"
015900               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016000               MOVE "Y" TO WK-RMJCTL-ERROR-SW
016100               MOVE "RMJCAPS FILE OPEN FAILED" TO WK-RMJCTL-ERROR-TEXT
016200           END-IF.
016300       A199-EXIT.
016400           EXIT.
016500       EJECT
016600      *----------------------------------------------------------------*
016700       B100-LOAD-JOBS.
016800      *----------------------------------------------------------------*
016900           MOVE 0 TO WK-RMJCTL-JOB-COUNT.
017000           MOVE "N" TO WK-C-AT-END.
017100           SET WK-RMJCTL-JOB-IDX TO 1.
017200           PERFORM B110-READ-ONE-JOB THRU B119-EXIT
017300               UNTIL WK-C-END-OF-TABLE OR WK-RMJCTL-FATAL-ERROR.
017400       B199-EXIT.
017500           EXIT.
017600      *----------------------------------------------------------------*
017700       B110-READ-ONE-JOB.
017800      *----------------------------------------------------------------*
017900           READ RMJJOBS
018000               AT END
018100                   MOVE "Y" TO WK-C-AT-END
018200               NOT AT END
018300                   PERFORM B120-PROCESS-JOB THRU B129-EXIT
018400           END-READ.
018500       B119-EXIT.
018600           EXIT.
018700      *----------------------------------------------------------------*
018800       B120-PROCESS-JOB.
018900      *----------------------------------------------------------------*
019000           IF WK-RMJCTL-JOB-COUNT NOT < 2000
019100               MOVE "Y" TO WK-RMJCTL-ERROR-SW
019200               MOVE "JOB TABLE FULL - OVER 2000 JOBS ON INPUT"
019300                   TO WK-RMJCTL-ERROR-TEXT
019400               GO TO B129-EXIT
019500           END-IF.
019600           IF RMJJOB-JOB-ID = SPACES OR RMJJOB-PARENT-TYPE = SPACES
019700               OR RMJJOB-LOCATION = SPACES OR RMJJOB-ROAD = SPACES
019800               OR RMJJOB-STD-JOB = SPACES OR RMJJOB-DUE-TEXT = SPACES
019900               MOVE "Y" TO WK-RMJCTL-ERROR-SW
020000               STRING "MISSING REQUIRED JOB FIELD, JOB ID="
020100                   RMJJOB-JOB-ID DELIMITED BY SIZE
020200                   INTO WK-RMJCTL-ERROR-TEXT
020300               GO TO B129-EXIT
020400           END-IF.
020500           MOVE RMJJOB-JOB-ID      TO WK-RMJJOB-JOB-ID(WK-RMJCTL-JOB-IDX).
020600           MOVE RMJJOB-PARENT-TYPE TO WK-RMJJOB-PARENT-TYPE
020700                                         (WK-RMJCTL-JOB-IDX).
020800           MOVE RMJJOB-STD-JOB     TO WK-RMJJOB-STD-JOB
020850                                         (WK-RMJCTL-JOB-IDX).
020900           MOVE RMJJOB-LOCATION    TO WK-RMJJOB-LOCATION
020950                                         (WK-RMJCTL-JOB-IDX).
021000           MOVE RMJJOB-ROAD        TO WK-RMJJOB-ROAD(WK-RMJCTL-JOB-IDX).
021100           MOVE RMJJOB-LGA         TO WK-RMJJOB-LGA(WK-RMJCTL-JOB-IDX).
021200           MOVE RMJJOB-SPEED-ZONE  TO WK-RMJJOB-SPEED-ZONE
021300                                         (WK-RMJCTL-JOB-IDX).
021400           MOVE RMJJOB-DUE-TEXT    TO WK-RMJJOB-DUE-TEXT
021450                                         (WK-RMJCTL-JOB-IDX).
021500           MOVE SPACES             TO WK-RMJJOB-AREA(WK-RMJCTL-JOB-IDX).
021600           MOVE "Y"                TO WK-RMJJOB-RETAIN-SW
021650                                         (WK-RMJCTL-JOB-IDX).
021700           MOVE SPACE              TO WK-RMJJOB-CANDO-SW
021750                                         (WK-RMJCTL-JOB-IDX)
021800                                       WK-RMJJOB-NEEDSCHK-SW
021900                                         (WK-RMJCTL-JOB-IDX)
022000                                       WK-RMJJOB-HISPEED-SW
022100                                         (WK-RMJCTL-JOB-IDX).
022200           MOVE ZERO               TO WK-RMJJOB-TYPE-RANK
022220                                         (WK-RMJCTL-JOB-IDX)
022300                                       WK-RMJJOB-PRIORITY
022320                                         (WK-RMJCTL-JOB-IDX).
022400           MOVE RMJJOB-DUE-TEXT    TO WS-DP-INPUT.
022500           PERFORM D100-PARSE-DATE-TEXT THRU D100-EXIT.
022600           IF WS-DP-ERROR
022700               MOVE "Y" TO WK-RMJCTL-ERROR-SW
022800               STRING "UNPARSEABLE DUE DATE, VALUE=" RMJJOB-DUE-TEXT
022900                   DELIMITED BY SIZE INTO WK-RMJCTL-ERROR-TEXT
023000               GO TO B129-EXIT
023100           END-IF.
023200           MOVE WS-DP-KEY TO WK-RMJJOB-DUE-KEY(WK-RMJCTL-JOB-IDX).
023300           ADD 1 TO WK-RMJCTL-JOB-COUNT.
023400           SET WK-RMJCTL-JOB-IDX UP BY 1.
023500       B129-EXIT.
023600           EXIT.
023700       EJECT
023800      *----------------------------------------------------------------*
023900       C100-LOAD-CAPS.
024000      *----------------------------------------------------------------*
024100           MOVE 0 TO WK-RMJCTL-CAP-COUNT.
024200           MOVE "N" TO WK-C-AT-END.
024300           SET WK-RMJCTL-CAP-IDX TO 1.
024400           PERFORM C110-READ-ONE-CAP THRU C119-EXIT
024500               UNTIL WK-C-END-OF-TABLE OR WK-RMJCTL-FATAL-ERROR.
024600       C199-EXIT.
024700           EXIT.
024800      *----------------------------------------------------------------*
024900       C110-READ-ONE-CAP.
025000      *----------------------------------------------------------------*
025100           READ RMJCAPS
025200               AT END
025300                   MOVE "Y" TO WK-C-AT-END
025400               NOT AT END
025500                   PERFORM C120-PROCESS-CAP THRU C129-EXIT
025600           END-READ.
025700       C119-EXIT.
025800           EXIT.
025900      *----------------------------------------------------------------*
026000       C120-PROCESS-CAP.
026100      *----------------------------------------------------------------*
026200           IF WK-RMJCTL-CAP-COUNT NOT < 500
026300               MOVE "Y" TO WK-RMJCTL-ERROR-SW
026400               MOVE "CAPABILITY TABLE FULL - OVER 500 ON INPUT"
026500                   TO WK-RMJCTL-ERROR-TEXT
026600               GO TO C129-EXIT
026700           END-IF.
026800           IF RMJCAP-JOB-CODE = SPACES
026900               MOVE "Y" TO WK-RMJCTL-ERROR-SW
027000               MOVE "MISSING REQUIRED CAPABILITY FIELD - JOB CODE"
027100                   TO WK-RMJCTL-ERROR-TEXT
027200               GO TO C129-EXIT
027300           END-IF.
027400           MOVE RMJCAP-JOB-CODE TO WK-RMJCAP-JOB-CODE(WK-RMJCTL-CAP-IDX).
027500           MOVE RMJCAP-INTERNAL TO WK-RMJCAP-INTERNAL(WK-RMJCTL-CAP-IDX).
027600           ADD 1 TO WK-RMJCTL-CAP-COUNT.
027700           SET WK-RMJCTL-CAP-IDX UP BY 1.
027800       C129-EXIT.
027900           EXIT.
028000       EJECT
028100      *----------------------------------------------------------------*
028200      * D1NN - DUE DATE/TIME TEXT PARSER.  TRIES, IN ORDER:
028300      *   DD/MM/YYYY HH:MM:SS AM/PM     DD/MM/YYYY HH:MM AM/PM
028400      *   DD/MM/YY   HH:MM[:SS] AM/PM   DD/MM/YYYY          DD/MM/YY
028500      *   YYYY-MM-DD[ HH:MM[:SS]]
028600      * ENTRY:  WS-DP-INPUT HOLDS THE RAW TEXT (UP TO 22 BYTES).
028700      * EXIT:   WS-DP-ERROR-SW = "Y" IF UNPARSEABLE, ELSE WS-DP-KEY
028800      *         HOLDS THE CCYYMMDDHHMMSS SORT KEY.
028900      *----------------------------------------------------------------*
029000       D100-PARSE-DATE-TEXT.
029100      *----------------------------------------------------------------*
029200           MOVE "N" TO WS-DP-ERROR-SW.
029300           MOVE "N" TO WS-DP-HAS-TIME-SW.
029400           MOVE "N" TO WS-DP-HAS-SECS-SW.
029500           MOVE SPACES TO WS-DP-TRIM WS-DP-REMAINDER.
029600           MOVE ZERO TO WS-DP-DD WS-DP-MM WS-DP-CCYY WS-DP-YY
029700                         WS-DP-HH WS-DP-MIN WS-DP-SS.
029800           PERFORM D105-TRIM-INPUT THRU D105-EXIT.
029900           IF WS-DP-TRIM-LEN = 0
030000               MOVE "Y" TO WS-DP-ERROR-SW
030100               GO TO D100-EXIT
030200           END-IF.
030300           IF WS-DP-TRIM(5:1) = "-"
030400               PERFORM D200-PARSE-ISO THRU D200-EXIT
030500           ELSE
030600               IF WS-DP-TRIM(3:1) = "/"
030700                   PERFORM D300-PARSE-SLASH THRU D300-EXIT
030800               ELSE
030900                   MOVE "Y" TO WS-DP-ERROR-SW
031000               END-IF
031100           END-IF.
031200           IF NOT WS-DP-ERROR
031300               PERFORM D900-BUILD-KEY THRU D900-EXIT
031400           END-IF.
031500       D100-EXIT.
031600           EXIT.
031700      *----------------------------------------------------------------*
031800       D105-TRIM-INPUT.
031900      *----------------------------------------------------------------*
032000           MOVE 0 TO WS-DP-TRIM-LEN.
032100           MOVE 1 TO WS-DP-START.
032200           PERFORM D106-STEP-START VARYING WS-DP-START FROM 1 BY 1
032300               UNTIL WS-DP-START > 22
032400                   OR WS-DP-INPUT(WS-DP-START:1) NOT = SPACE.
032500           IF WS-DP-START > 22
032600               GO TO D105-EXIT
032700           END-IF.
032800           MOVE 22 TO WS-DP-END.
032900           PERFORM D107-STEP-END VARYING WS-DP-END FROM 22 BY -1
033000               UNTIL WS-DP-END < WS-DP-START
033100                   OR WS-DP-INPUT(WS-DP-END:1) NOT = SPACE.
033200           COMPUTE WS-DP-TRIM-LEN = WS-DP-END - WS-DP-START + 1.
033300           MOVE WS-DP-INPUT(WS-DP-START:WS-DP-TRIM-LEN) TO WS-DP-TRIM.
033400       D105-EXIT.
033500           EXIT.
033600      *----------------------------------------------------------------*
033700       D106-STEP-START.
033800      *----------------------------------------------------------------*
033900           CONTINUE.
034000      *----------------------------------------------------------------*
034100       D107-STEP-END.
034200      *----------------------------------------------------------------*
034300           CONTINUE.
034400      *----------------------------------------------------------------*
034500       D200-PARSE-ISO.
034600      *----------------------------------------------------------------*
034700           IF WS-DP-TRIM(1:4) NOT NUMERIC
034800               OR WS-DP-TRIM(6:2) NOT NUMERIC
034900               OR WS-DP-TRIM(9:2) NOT NUMERIC
035000               MOVE "Y" TO WS-DP-ERROR-SW
035100               GO TO D200-EXIT
035200           END-IF.
035300           MOVE WS-DP-TRIM(1:4) TO WS-DP-CCYY.
035400           MOVE WS-DP-TRIM(6:2) TO WS-DP-MM.
035500           MOVE WS-DP-TRIM(9:2) TO WS-DP-DD.
035600           IF WS-DP-TRIM-LEN = 10
035700               MOVE "N" TO WS-DP-HAS-TIME-SW
035800               GO TO D200-EXIT
035900           END-IF.
036000           MOVE "Y" TO WS-DP-HAS-TIME-SW.
036100           COMPUTE WS-DP-REM-LEN = WS-DP-TRIM-LEN - 11.
036200           IF WS-DP-REM-LEN < 5
036300               MOVE "Y" TO WS-DP-ERROR-SW
036400               GO TO D200-EXIT
036500           END-IF.
036600           MOVE WS-DP-TRIM(12:WS-DP-REM-LEN) TO WS-DP-REMAINDER.
036700           IF WS-DP-REMAINDER(6:1) = ":"
036800               MOVE "Y" TO WS-DP-HAS-SECS-SW
036900               MOVE WS-DP-RV-HH TO WS-DP-HH
037000               MOVE WS-DP-RV-MIN TO WS-DP-MIN
037100               MOVE WS-DP-RV-SS TO WS-DP-SS
037200           ELSE
037300               MOVE "N" TO WS-DP-HAS-SECS-SW
037400               MOVE WS-DP-RV2-HH TO WS-DP-HH
037500               MOVE WS-DP-RV2-MIN TO WS-DP-MIN
037600               MOVE ZERO TO WS-DP-SS
037700           END-IF.
037800           IF WS-DP-HH NOT NUMERIC OR WS-DP-MIN NOT NUMERIC
037900               OR WS-DP-SS NOT NUMERIC
038000               MOVE "Y" TO WS-DP-ERROR-SW
038100           END-IF.
038200       D200-EXIT.
038300           EXIT.
038400      *----------------------------------------------------------------*
038500       D300-PARSE-SLASH.
038600      *----------------------------------------------------------------*
038700           IF WS-DP-TRIM(9:1) IS NUMERIC
038800               PERFORM D310-PARSE-SLASH-4YR THRU D310-EXIT
038900           ELSE
039000               PERFORM D320-PARSE-SLASH-2YR THRU D320-EXIT
039100           END-IF.
039200       D300-EXIT.
039300           EXIT.
039400      *----------------------------------------------------------------*
039500       D310-PARSE-SLASH-4YR.
039600      *----------------------------------------------------------------*
039700           IF WS-DP-TRIM(1:2) NOT NUMERIC OR WS-DP-TRIM(4:2) NOT NUMERIC
039800               OR WS-DP-TRIM(7:4) NOT NUMERIC
039900               MOVE "Y" TO WS-DP-ERROR-SW
040000               GO TO D310-EXIT
040100           END-IF.
040200           MOVE WS-DP-TRIM(1:2) TO WS-DP-DD.
040300           MOVE WS-DP-TRIM(4:2) TO WS-DP-MM.
040400           MOVE WS-DP-TRIM(7:4) TO WS-DP-CCYY.
040500           IF WS-DP-TRIM-LEN = 10
040600               MOVE "N" TO WS-DP-HAS-TIME-SW
040700               GO TO D310-EXIT
040800           END-IF.
040900           MOVE "Y" TO WS-DP-HAS-TIME-SW.
041000           IF WS-DP-TRIM-LEN < 19
041100               MOVE "Y" TO WS-DP-ERROR-SW
041200               GO TO D310-EXIT
041300           END-IF.
041400           COMPUTE WS-DP-REM-LEN = WS-DP-TRIM-LEN - 11.
041500           MOVE WS-DP-TRIM(12:WS-DP-REM-LEN) TO WS-DP-REMAINDER.
041600           PERFORM D400-PARSE-AMPM-TIME THRU D400-EXIT.
041700       D310-EXIT.
041800           EXIT.
041900      *----------------------------------------------------------------*
042000       D320-PARSE-SLASH-2YR.
042100      *----------------------------------------------------------------*
042200           IF WS-DP-TRIM(1:2) NOT NUMERIC OR WS-DP-TRIM(4:2) NOT NUMERIC
042300               OR WS-DP-TRIM(7:2) NOT NUMERIC
042400               MOVE "Y" TO WS-DP-ERROR-SW
042500               GO TO D320-EXIT
042600           END-IF.
042700           MOVE WS-DP-TRIM(1:2) TO WS-DP-DD.
042800           MOVE WS-DP-TRIM(4:2) TO WS-DP-MM.
042900           MOVE WS-DP-TRIM(7:2) TO WS-DP-YY.
043000           COMPUTE WS-DP-CCYY = 2000 + WS-DP-YY.
043100           IF WS-DP-TRIM-LEN = 8
043200               MOVE "N" TO WS-DP-HAS-TIME-SW
043300               GO TO D320-EXIT
043400           END-IF.
043500           MOVE "Y" TO WS-DP-HAS-TIME-SW.
043600           IF WS-DP-TRIM-LEN < 17
043700               MOVE "Y" TO WS-DP-ERROR-SW
043800               GO TO D320-EXIT
043900           END-IF.
044000           COMPUTE WS-DP-REM-LEN = WS-DP-TRIM-LEN - 9.
044100           MOVE WS-DP-TRIM(10:WS-DP-REM-LEN) TO WS-DP-REMAINDER.
044200           PERFORM D400-PARSE-AMPM-TIME THRU D400-EXIT.
044300       D320-EXIT.
044400           EXIT.
044500      *----------------------------------------------------------------*
044600       D400-PARSE-AMPM-TIME.
044700      *----------------------------------------------------------------*
044800           IF WS-DP-REMAINDER(6:1) = ":"
044900               MOVE "Y" TO WS-DP-HAS-SECS-SW
045000               MOVE WS-DP-RV-HH TO WS-DP-HH
045100               MOVE WS-DP-RV-MIN TO WS-DP-MIN
045200               MOVE WS-DP-RV-SS TO WS-DP-SS
045300               MOVE WS-DP-RV-AMPM TO WS-DP-AMPM
045400           ELSE
045500               MOVE "N" TO WS-DP-HAS-SECS-SW
045600               MOVE WS-DP-RV2-HH TO WS-DP-HH
045700               MOVE WS-DP-RV2-MIN TO WS-DP-MIN
045800               MOVE ZERO TO WS-DP-SS
045900               MOVE WS-DP-RV2-AMPM TO WS-DP-AMPM
046000           END-IF.
046100           IF WS-DP-HH NOT NUMERIC OR WS-DP-MIN NOT NUMERIC
046200               MOVE "Y" TO WS-DP-ERROR-SW
046300               GO TO D400-EXIT
046400           END-IF.
046500           IF WS-DP-AMPM = "AM"
046600               IF WS-DP-HH = 12
046700                   MOVE 0 TO WS-DP-HH
046800               END-IF
046900           ELSE
047000               IF WS-DP-AMPM = "PM"
047100                   IF WS-DP-HH NOT = 12
047200                       ADD 12 TO WS-DP-HH
047300                   END-IF
047400               ELSE
047500                   MOVE "Y" TO WS-DP-ERROR-SW
047600               END-IF
047700           END-IF.
047800       D400-EXIT.
047900           EXIT.
048000      *----------------------------------------------------------------*
048100       D900-BUILD-KEY.
048200      *----------------------------------------------------------------*
048300           COMPUTE WS-DP-KEY =
048400               (WS-DP-CCYY * 10000000000) + (WS-DP-MM * 100000000)
048500             + (WS-DP-DD   * 1000000)     + (WS-DP-HH * 10000)
048600             + (WS-DP-MIN  * 100)         +  WS-DP-SS.
048700       D900-EXIT.
048800           EXIT.
048900       EJECT
049000      *----------------------------------------------------------------*
049100       Z000-END-PROGRAM.
049200      *----------------------------------------------------------------*
049300           CLOSE RMJJOBS RMJCAPS.
049400       Z099-EXIT.
049500           EXIT.
049600      ******************************************************************
049700      *************** END OF PROGRAM SOURCE - RMJVLOD1 ****************
049800      ******************************************************************
